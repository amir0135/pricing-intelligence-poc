000100******************************************************************        
000200* PROGRAM........: QPR0000                                                
000300* INSTALLATION...: GLOBAL COMMERCIAL SYSTEMS - PRICING DIVISION           
000400* AUTHOR.........: R. HARTLEY                                             
000500* DATE-WRITTEN...: 1989-04-11                                             
000600* SECURITY.......: STANDARD - BATCH, NO ONLINE ACCESS                     
000700* PURPOSE........: QUOTE PRICING BATCH - MAIN DRIVER.  READS THE          
000800*                  QUOTES FILE, ENRICHES EACH QUOTE FROM THE              
000900*                  PRODUCT, CUSTOMER, COGS AND POLICY REFERENCE           
001000*                  TABLES, BUILDS A RECOMMENDED PRICE BAND (OR            
001100*                  SCORES A PROPOSED PRICE), AND WRITES ONE               
001200*                  RECOMMENDATION RECORD PER QUOTE PLUS THE               
001300*                  PRICE-REPORT LISTING WITH REGION TOTALS.               
001400******************************************************************        
001500* CHANGE LOG:                                                             
001600*   1989-04-11 - R.HARTLEY   - CR-0091 - INITIAL RELEASE.  FLOOR/         
001700*                              CEILING AND TARGET PRICE ONLY, NO          
001800*                              WIN-RATE MODEL.                            
001900*   1991-09-30 - R.HARTLEY   - CR-0650 - ADDED THE WIN-PROBABILITY        
002000*                              GRID SEARCH (QPR0300) AND THE              
002100*                              STRETCH-PRICE METRIC.                      
002200*   1994-02-17 - R.HARTLEY   - CR-1208 - ADDED ELASTICITY ENGINE          
002300*                              (QPR0200) AND CONFIDENCE RATING.           
002400*   1998-11-05 - S.PRATT     - CR-2277 - YEAR 2000 REMEDIATION.           
002500*                              ALL INTERNAL DATE FIELDS EXPANDED          
002600*                              TO 4-DIGIT CENTURY; SYSTEM DATE            
002700*                              NOW ACCEPTED AS YYYYMMDD.                  
002800*   2004-08-30 - D.OKONKWO   - CR-3340 - ADDED THE EXPLANATION            
002900*                              BUILDER (QPR0900), RISK LEVEL AND          
003000*                              THE ENTERPRISE STRATEGY ADJUSTER           
003100*                              (QPR0800).                                 
003200*   2011-06-14 - D.OKONKWO   - CR-4115 - REFERENCE TABLES NOW             
003300*                              BINARY-SEARCHED (SEARCH ALL)               
003400*                              INSTEAD OF SEQUENTIAL SCAN -               
003500*                              PERFORMANCE COMPLAINT FROM NIGHT           
003600*                              BATCH WINDOW OVERRUN.                      
003700*   2024-11-18 - M.SOUZA     - RQ-4598 - ADDED VOLUME-TIER                
003800*                              FALLBACK CANDIDATE GENERATOR               
003900*                              (QPR0400) FOR QUOTES WITH NO               
004000*                              MATCHING POLICY ROW.                       
004100*   2025-02-11 - T.ABARA     - CR-4661 - PRICE-REPORT WAS MISSING         
004200*                              ITS PAGE HEADING AND ITS TOTALS-           
004300*                              SECTION HEADER LINES - ONLY THE            
004400*                              DETAIL AND GRAND-TOTAL LINES WERE          
004500*                              EVER WRITTEN.  HEADING NOW WRITTEN         
004600*                              IN P100-INICIALIZA RIGHT AFTER THE         
004700*                              RUN DATE IS BUILT; TOTALS HEADER           
004800*                              NOW WRITTEN AT THE TOP OF P800             
004900*                              BEFORE THE REGION LOOP.                    
005000******************************************************************        
005100 IDENTIFICATION DIVISION.                                                 
005200 PROGRAM-ID.    QPR0000.                                                  
005300 AUTHOR.        R. HARTLEY.                                               
005400 INSTALLATION.  GLOBAL COMMERCIAL SYSTEMS - PRICING DIVISION.             
005500 DATE-WRITTEN.  1989-04-11.                                               
005600 DATE-COMPILED.                                                           
005700 SECURITY.      STANDARD - BATCH, NO ONLINE ACCESS.                       
005800*                                                                         
005900 ENVIRONMENT DIVISION.                                                    
006000 CONFIGURATION SECTION.                                                   
006100 SPECIAL-NAMES.                                                           
006200     C01 IS TOP-OF-FORM.                                                  
006300*                                                                         
006400 INPUT-OUTPUT SECTION.                                                    
006500 FILE-CONTROL.                                                            
006600*                                                                         
006700     SELECT QUOTES           ASSIGN TO QUOTES                             
006800         ORGANIZATION   IS SEQUENTIAL                                     
006900         ACCESS         IS SEQUENTIAL                                     
007000         FILE STATUS    IS WS-FS-QUOTES.                                  
007100*                                                                         
007200     SELECT PRODUCTS         ASSIGN TO PRODUCTS                           
007300         ORGANIZATION   IS SEQUENTIAL                                     
007400         ACCESS         IS SEQUENTIAL                                     
007500         FILE STATUS    IS WS-FS-PRODUCTS.                                
007600*                                                                         
007700     SELECT CUSTOMERS        ASSIGN TO CUSTOMERS                          
007800         ORGANIZATION   IS SEQUENTIAL                                     
007900         ACCESS         IS SEQUENTIAL                                     
008000         FILE STATUS    IS WS-FS-CUSTOMERS.                               
008100*                                                                         
008200     SELECT COGS             ASSIGN TO COGS                               
008300         ORGANIZATION   IS SEQUENTIAL                                     
008400         ACCESS         IS SEQUENTIAL                                     
008500         FILE STATUS    IS WS-FS-COGS.                                    
008600*                                                                         
008700     SELECT POLICY           ASSIGN TO POLICY                             
008800         ORGANIZATION   IS SEQUENTIAL                                     
008900         ACCESS         IS SEQUENTIAL                                     
009000         FILE STATUS    IS WS-FS-POLICY.                                  
009100*                                                                         
009200     SELECT RECOMMENDATIONS  ASSIGN TO RECOMMENDATIONS                    
009300         ORGANIZATION   IS SEQUENTIAL                                     
009400         ACCESS         IS SEQUENTIAL                                     
009500         FILE STATUS    IS WS-FS-RECOM.                                   
009600*                                                                         
009700     SELECT PRICE-REPORT     ASSIGN TO PRICEREPT                          
009800         ORGANIZATION   IS LINE SEQUENTIAL                                
009900         ACCESS         IS SEQUENTIAL                                     
010000         FILE STATUS    IS WS-FS-REPORT.                                  
010100*                                                                         
010200 DATA DIVISION.                                                           
010300 FILE SECTION.                                                            
010400*                                                                         
010500 FD  QUOTES                                                               
010600     RECORDING MODE IS F                                                  
010700     LABEL RECORDS ARE STANDARD                                           
010800     RECORD CONTAINS 80 CHARACTERS.                                       
010900     COPY QPRQUOTE.                                                       
011000*                                                                         
011100 FD  PRODUCTS                                                             
011200     RECORDING MODE IS F                                                  
011300     LABEL RECORDS ARE STANDARD                                           
011400     RECORD CONTAINS 40 CHARACTERS.                                       
011500     COPY QPRPROD.                                                        
011600*                                                                         
011700 FD  CUSTOMERS                                                            
011800     RECORDING MODE IS F                                                  
011900     LABEL RECORDS ARE STANDARD                                           
012000     RECORD CONTAINS 40 CHARACTERS.                                       
012100     COPY QPRCUST.                                                        
012200*                                                                         
012300 FD  COGS                                                                 
012400     RECORDING MODE IS F                                                  
012500     LABEL RECORDS ARE STANDARD                                           
012600     RECORD CONTAINS 20 CHARACTERS.                                       
012700     COPY QPRCOGS.                                                        
012800*                                                                         
012900 FD  POLICY                                                               
013000     RECORDING MODE IS F                                                  
013100     LABEL RECORDS ARE STANDARD                                           
013200     RECORD CONTAINS 30 CHARACTERS.                                       
013300     COPY QPRPLCY.                                                        
013400*                                                                         
013500 FD  RECOMMENDATIONS                                                      
013600     RECORDING MODE IS F                                                  
013700     LABEL RECORDS ARE STANDARD                                           
013800     RECORD CONTAINS 230 CHARACTERS.                                      
013900     COPY QPRRECM.                                                        
014000*                                                                         
014100 FD  PRICE-REPORT.                                                        
014200 01  REG-REPORT                       PIC X(132).                         
014300*                                                                         
014400 WORKING-STORAGE SECTION.                                                 
014500*-----------------------------------------------------------------        
014600* FILE STATUS SWITCHES                                                    
014700*-----------------------------------------------------------------        
014800 77  WS-FS-QUOTES                     PIC X(02).                          
014900     88  WS-FS-QUOTES-OK              VALUE "00".                         
015000 77  WS-FS-PRODUCTS                   PIC X(02).                          
015100     88  WS-FS-PRODUCTS-OK            VALUE "00".                         
015200 77  WS-FS-CUSTOMERS                  PIC X(02).                          
015300     88  WS-FS-CUSTOMERS-OK           VALUE "00".                         
015400 77  WS-FS-COGS                       PIC X(02).                          
015500     88  WS-FS-COGS-OK                VALUE "00".                         
015600 77  WS-FS-POLICY                     PIC X(02).                          
015700     88  WS-FS-POLICY-OK              VALUE "00".                         
015800 77  WS-FS-RECOM                      PIC X(02).                          
015900     88  WS-FS-RECOM-OK               VALUE "00".                         
016000 77  WS-FS-REPORT                     PIC X(02).                          
016100     88  WS-FS-REPORT-OK              VALUE "00".                         
016200*-----------------------------------------------------------------        
016300* END-OF-FILE SWITCHES                                                    
016400*-----------------------------------------------------------------        
016500 01  WS-SWITCHES.                                                         
016600     05  WS-FIM-PRODUTOS              PIC X(01) VALUE "N".                
016700         88  WS-FIM-PRODUTOS-88       VALUE "S".                          
016800     05  WS-FIM-CLIENTES              PIC X(01) VALUE "N".                
016900         88  WS-FIM-CLIENTES-88       VALUE "S".                          
017000     05  WS-FIM-COGS                  PIC X(01) VALUE "N".                
017100         88  WS-FIM-COGS-88           VALUE "S".                          
017200     05  WS-FIM-POLITICA              PIC X(01) VALUE "N".                
017300         88  WS-FIM-POLITICA-88       VALUE "S".                          
017400     05  WS-FIM-COTACOES              PIC X(01) VALUE "N".                
017500         88  WS-FIM-COTACOES-88       VALUE "S".                          
017600*-----------------------------------------------------------------        
017700* REFERENCE TABLE: PRODUCTS (LOADED FROM PRODUCTS, SORTED SKU)            
017800*-----------------------------------------------------------------        
017900 01  WS-TAB-PRODUTOS.                                                     
018000     05  WS-QTD-PRODUTOS              PIC 9(04) COMP VALUE ZERO.          
018100     05  TAB-PRODUTOS                                                     
018200                 OCCURS 1 TO 4000 TIMES                                   
018300                 DEPENDING ON WS-QTD-PRODUTOS                             
018400                 ASCENDING KEY IS TAB-PD-SKU                              
018500                 INDEXED BY IX-PROD.                                      
018600         10  TAB-PD-SKU               PIC X(10).                          
018700         10  TAB-PD-PRODUCT-ID        PIC X(08).                          
018800         10  TAB-PD-FAMILY            PIC X(10).                          
018900         10  TAB-PD-LIST-PRICE        PIC 9(07)V99.                       
019000*-----------------------------------------------------------------        
019100* REFERENCE TABLE: CUSTOMERS (LOADED FROM CUSTOMERS, SORTED ID)           
019200*-----------------------------------------------------------------        
019300 01  WS-TAB-CLIENTES.                                                     
019400     05  WS-QTD-CLIENTES              PIC 9(04) COMP VALUE ZERO.          
019500     05  TAB-CLIENTES                                                     
019600                 OCCURS 1 TO 4000 TIMES                                   
019700                 DEPENDING ON WS-QTD-CLIENTES                             
019800                 ASCENDING KEY IS TAB-CU-CUSTOMER-ID                      
019900                 INDEXED BY IX-CLI.                                       
020000         10  TAB-CU-CUSTOMER-ID       PIC X(08).                          
020100         10  TAB-CU-SEGMENT           PIC X(10).                          
020200         10  TAB-CU-INDUSTRY          PIC X(12).                          
020300         10  TAB-CU-REGION            PIC X(08).                          
020400*-----------------------------------------------------------------        
020500* REFERENCE TABLE: COGS (LOADED FROM COGS, SORTED PRODUCT-ID)             
020600*-----------------------------------------------------------------        
020700 01  WS-TAB-COGS.                                                         
020800     05  WS-QTD-COGS                  PIC 9(04) COMP VALUE ZERO.          
020900     05  TAB-COGS                                                         
021000                 OCCURS 1 TO 4000 TIMES                                   
021100                 DEPENDING ON WS-QTD-COGS                                 
021200                 ASCENDING KEY IS TAB-CG-PRODUCT-ID                       
021300                 INDEXED BY IX-COGS.                                      
021400         10  TAB-CG-PRODUCT-ID        PIC X(08).                          
021500         10  TAB-CG-COGS-AMT          PIC 9(07)V99.                       
021600*-----------------------------------------------------------------        
021700* REFERENCE TABLE: POLICY (LOADED FROM POLICY, SORTED REGION+FAM)         
021800*-----------------------------------------------------------------        
021900 01  WS-TAB-POLITICA.                                                     
022000     05  WS-QTD-POLITICA              PIC 9(03) COMP VALUE ZERO.          
022100     05  TAB-POLITICA                                                     
022200                 OCCURS 1 TO 500 TIMES                                    
022300                 DEPENDING ON WS-QTD-POLITICA                             
022400                 ASCENDING KEY IS TAB-PL-CHAVE                            
022500                 INDEXED BY IX-POL.                                       
022600         10  TAB-PL-CHAVE.                                                
022700             15  TAB-PL-REGION        PIC X(08).                          
022800             15  TAB-PL-FAMILY        PIC X(10).                          
022900         10  TAB-PL-MIN-MARGIN-PCT    PIC V9(04).                         
023000         10  TAB-PL-CEILING-PCT       PIC 9V9(04).                        
023100*-----------------------------------------------------------------        
023200* REGION TOTALS TABLE (END-OF-JOB "CONTROL BREAK" SUMMARY)                
023300*-----------------------------------------------------------------        
023400 01  WS-TAB-REGIOES.                                                      
023500     05  WS-QTD-REGIOES               PIC 9(02) COMP VALUE ZERO.          
023600     05  TAB-REGIOES OCCURS 10 TIMES INDEXED BY IX-REG.                   
023700         10  TAB-REG-NOME             PIC X(08) VALUE SPACES.             
023800         10  TAB-REG-QTD              PIC 9(07) COMP VALUE ZERO.          
023900         10  TAB-REG-SOMA-MARGEM      PIC S9(09)V99 VALUE ZERO.           
024000         10  TAB-REG-SOMA-PWIN        PIC 9(09)V999 VALUE ZERO.           
024100*-----------------------------------------------------------------        
024200* WORKING COPY OF THE CURRENT QUOTE, ENRICHED FIELDS                      
024300*-----------------------------------------------------------------        
024400 01  WS-COTACAO-ATUAL.                                                    
024500     05  WS-ENR-PRODUCT-ID            PIC X(08).                          
024600     05  WS-ENR-FAMILY                PIC X(10).                          
024700     05  WS-ENR-LIST-PRICE            PIC 9(07)V99.                       
024800     05  WS-ENR-LIST-PRICE-R REDEFINES WS-ENR-LIST-PRICE.                 
024900         10  FILLER                   PIC 9(05).                          
025000         10  WS-ENR-LIST-CENTAVOS     PIC 9(02)V99.                       
025100     05  WS-ENR-COGS-AMT              PIC 9(07)V99.                       
025200     05  WS-ENR-COGS-ACHADO           PIC X(01).                          
025300         88  WS-ENR-COGS-ACHADO-88    VALUE "S".                          
025400     05  WS-ENR-SEGMENT               PIC X(10).                          
025500     05  WS-ENR-REGION                PIC X(08).                          
025600     05  WS-ENR-COMPETITOR-PRICE      PIC 9(07)V99.                       
025700     05  WS-POLICY-ACHADA             PIC X(01).                          
025800         88  WS-POLICY-ACHADA-88      VALUE "S".                          
025900     05  WS-MIN-MARGIN-PCT            PIC V9(04).                         
026000     05  WS-CEILING-PCT               PIC 9V9(04).                        
026100     05  WS-FLOOR-PRICE               PIC 9(07)V99.                       
026200     05  WS-FLOOR-PRICE-R REDEFINES WS-FLOOR-PRICE.                       
026300         10  FILLER                   PIC 9(05).                          
026400         10  WS-FLOOR-CENTAVOS        PIC 9(02)V99.                       
026500     05  WS-CEILING-PRICE             PIC 9(07)V99.                       
026600*-----------------------------------------------------------------        
026700* 20-POINT PRICE GRID USED BY THE RECOMMEND PATH (REQUEST-TYPE=R)         
026800*-----------------------------------------------------------------        
026900 01  WS-GRADE-PRECOS.                                                     
027000     05  WS-IX-GRADE                  PIC 9(02) COMP.                     
027100     05  WS-GRID OCCURS 20 TIMES.                                         
027200         10  WS-GRID-PRECO            PIC 9(07)V99.                       
027300         10  WS-GRID-PWIN             PIC V999.                           
027400         10  WS-GRID-MARGEM-UNIT      PIC S9(07)V99.                      
027500         10  WS-GRID-MARGEM-ESP       PIC S9(07)V99.                      
027600*-----------------------------------------------------------------        
027700* VOLUME-TIER FALLBACK CANDIDATES (NO POLICY ROW FOUND)                   
027800*-----------------------------------------------------------------        
027900 01  WS-CANDIDATOS-VOLUME.                                                
028000     05  WS-VOL-TIER                  PIC X(06).                          
028100     05  WS-VOL-DISCOUNT-PCT          PIC V9(04).                         
028200     05  WS-VOL-MIN-PRICE             PIC 9(07)V99.                       
028300     05  WS-VOL-MAX-PRICE             PIC 9(07)V99.                       
028400     05  WS-VOL-QTD-CAND              PIC 9(02) COMP.                     
028500     05  WS-VOL-CANDIDATOS OCCURS 6 TIMES PIC 9(07)V99.                   
028600*-----------------------------------------------------------------        
028700* RESULT OF ONE SCORED PRICE (RETURNED BY QPR0300)                        
028800*-----------------------------------------------------------------        
028900 01  WS-RESULTADO-SCORE.                                                  
029000     05  WS-SCR-MARGIN-PCT            PIC S9(02)V9999.                    
029100     05  WS-SCR-DISCOUNT-DEPTH        PIC S9(02)V9999.                    
029200     05  WS-SCR-PRICE-VS-COMP         PIC 9(02)V9999.                     
029300     05  WS-SCR-VOLUME-TIER           PIC X(06).                          
029400     05  WS-SCR-PRICE-POSITION        PIC X(05).                          
029500     05  WS-SCR-P-WIN                 PIC V999.                           
029600*-----------------------------------------------------------------        
029700* FINAL PRICE AND RESULT OF THE QUOTE (AFTER GRID/SCORE STEP)             
029800*-----------------------------------------------------------------        
029900 01  WS-RESULTADO-FINAL.                                                  
030000     05  WS-FIN-TARGET-PRICE          PIC 9(07)V99.                       
030100     05  WS-FIN-STRETCH-PRICE         PIC 9(07)V99.                       
030200     05  WS-FIN-P-WIN                 PIC V999.                           
030300     05  WS-FIN-EXPECTED-MARGIN       PIC S9(07)V99.                      
030400     05  WS-FIN-APPROVAL-BAND         PIC X(08).                          
030500     05  WS-FIN-ELASTICITY            PIC S9V99.                          
030600     05  WS-FIN-CONFIDENCE            PIC X(06).                          
030700     05  WS-FIN-RISK-LEVEL            PIC X(06) VALUE "LOW".              
030800     05  WS-FIN-EXPLANATION           PIC X(120).                         
030900*-----------------------------------------------------------------        
031000* CONFIDENCE CALCULATION WORK AREA                                        
031100*-----------------------------------------------------------------        
031200 01  WS-CONFIANCA.                                                        
031300     05  WS-CONF-FATOR-PWIN           PIC V9.                             
031400     05  WS-CONF-FATOR-ELAST          PIC V9.                             
031500     05  WS-CONF-FATOR-POL            PIC V9.                             
031600     05  WS-CONF-MEDIA                PIC V999.                           
031700*-----------------------------------------------------------------        
031800* SUBPROGRAM LINKAGE AREAS                                                
031900*-----------------------------------------------------------------        
032000 01  WS-LKS-QPR0100.                                                      
032100     05  LKS0100-FUNCAO               PIC X(01).                          
032200         88  LKS0100-FUNC-FAIXA       VALUE "F".                          
032300         88  LKS0100-FUNC-APROV       VALUE "A".                          
032400     05  LKS0100-MIN-MARGIN-PCT       PIC V9(04).                         
032500     05  LKS0100-CEILING-PCT          PIC 9V9(04).                        
032600     05  LKS0100-COGS-AMT             PIC 9(07)V99.                       
032700     05  LKS0100-PROPOSED-PRICE       PIC 9(07)V99.                       
032800     05  LKS0100-CEILING-PRICE        PIC 9(07)V99.                       
032900     05  LKS0100-FLOOR-PRICE          PIC 9(07)V99.                       
033000     05  LKS0100-APPROVAL-BAND        PIC X(08).                          
033100*                                                                         
033200 01  WS-LKS-QPR0200.                                                      
033300     05  LKS0200-SEGMENT              PIC X(10).                          
033400     05  LKS0200-REGION               PIC X(08).                          
033500     05  LKS0200-QUANTITY             PIC 9(05).                          
033600     05  LKS0200-CURRENT-PRICE        PIC 9(07)V99.                       
033700     05  LKS0200-PROPOSED-PRICE       PIC 9(07)V99.                       
033800     05  LKS0200-COGS-AMT             PIC 9(07)V99.                       
033900     05  LKS0200-COGS-ACHADO          PIC X(01).                          
034000     05  LKS0200-ELASTICITY           PIC S9V99.                          
034100     05  LKS0200-DEMAND-CHG-PCT       PIC S9(02)V999.                     
034200     05  LKS0200-NEW-QUANTITY         PIC 9(07)V9.                        
034300     05  LKS0200-REVENUE-CHG-PCT      PIC S9(02)V999.                     
034400     05  LKS0200-SUGGESTED-PRICE      PIC 9(07)V99.                       
034500*                                                                         
034600 01  WS-LKS-QPR0300.                                                      
034700     05  LKS0300-PROPOSED-PRICE       PIC 9(07)V99.                       
034800     05  LKS0300-COGS-AMT             PIC 9(07)V99.                       
034900     05  LKS0300-LIST-PRICE           PIC 9(07)V99.                       
035000     05  LKS0300-COMPETITOR-PRICE     PIC 9(07)V99.                       
035100     05  LKS0300-QUANTITY             PIC 9(05).                          
035200     05  LKS0300-CHANNEL              PIC X(08).                          
035300     05  LKS0300-COUNTRY              PIC X(02).                          
035400     05  LKS0300-REGION               PIC X(08).                          
035500     05  LKS0300-MARGIN-PCT           PIC S9(02)V9999.                    
035600     05  LKS0300-DISCOUNT-DEPTH       PIC S9(02)V9999.                    
035700     05  LKS0300-PRICE-VS-COMP        PIC 9(02)V9999.                     
035800     05  LKS0300-VOLUME-TIER          PIC X(06).                          
035900     05  LKS0300-PRICE-POSITION       PIC X(05).                          
036000     05  LKS0300-P-WIN                PIC V999.                           
036100*                                                                         
036200 01  WS-LKS-QPR0400.                                                      
036300     05  LKS0400-LIST-PRICE           PIC 9(07)V99.                       
036400     05  LKS0400-QUANTITY             PIC 9(05).                          
036500     05  LKS0400-TIER                 PIC X(06).                          
036600     05  LKS0400-DISCOUNT-PCT         PIC V9(04).                         
036700     05  LKS0400-MIN-PRICE            PIC 9(07)V99.                       
036800     05  LKS0400-MAX-PRICE            PIC 9(07)V99.                       
036900     05  LKS0400-QTD-CANDIDATOS       PIC 9(02) COMP.                     
037000     05  LKS0400-CANDIDATOS OCCURS 6 TIMES PIC 9(07)V99.                  
037100*                                                                         
037200 01  WS-LKS-QPR0800.                                                      
037300     05  LKS0800-TARGET-PRICE         PIC 9(07)V99.                       
037400     05  LKS0800-COGS-AMT             PIC 9(07)V99.                       
037500     05  LKS0800-P-WIN                PIC V999.                           
037600     05  LKS0800-QUANTITY             PIC 9(05).                          
037700     05  LKS0800-PRICING-STRATEGY     PIC X(01).                          
037800     05  LKS0800-CUSTOMER-TIER        PIC X(01).                          
037900     05  LKS0800-URGENCY              PIC X(01).                          
038000     05  LKS0800-ADJUSTED-PRICE       PIC 9(07)V99.                       
038100     05  LKS0800-MIN-PRICE            PIC 9(07)V99.                       
038200     05  LKS0800-MAX-PRICE            PIC 9(07)V99.                       
038300     05  LKS0800-OPTIMAL-PRICE        PIC 9(07)V99.                       
038400     05  LKS0800-MARGIN-PCT           PIC S9(02)V9999.                    
038500     05  LKS0800-EXPECTED-MARGIN-PCT  PIC S9(02)V9999.                    
038600     05  LKS0800-CONTRIBUTION         PIC S9(09)V99.                      
038700     05  LKS0800-RISK-LEVEL           PIC X(06).                          
038800     05  LKS0800-RATIONALE            PIC X(20).                          
038900*                                                                         
039000 01  WS-LKS-QPR0900.                                                      
039100     05  LKS0900-TARGET-PRICE         PIC 9(07)V99.                       
039200     05  LKS0900-COGS-AMT             PIC 9(07)V99.                       
039300     05  LKS0900-MARGIN-PCT           PIC S9(02)V9999.                    
039400     05  LKS0900-P-WIN                PIC V999.                           
039500     05  LKS0900-ELASTICITY           PIC S9V99.                          
039600     05  LKS0900-COMPETITOR-PRICE     PIC 9(07)V99.                       
039700     05  LKS0900-QUANTITY             PIC 9(05).                          
039800     05  LKS0900-CHANNEL              PIC X(08).                          
039900     05  LKS0900-APPROVAL-BAND        PIC X(08).                          
040000     05  LKS0900-EXPLANATION          PIC X(120).                         
040100*-----------------------------------------------------------------        
040200* DATE / MISCELLANEOUS WORK AREAS                                         
040300*-----------------------------------------------------------------        
040400 01  WS-DATA-CORRENTE.                                                    
040500     05  WS-AAAA-CORRENTE             PIC 9(04).                          
040600     05  WS-MM-CORRENTE               PIC 9(02).                          
040700     05  WS-DD-CORRENTE               PIC 9(02).                          
040800*                                                                         
040900 01  WS-DATA-CORRENTE-R REDEFINES WS-DATA-CORRENTE.                       
041000     05  WS-DATA-CORRENTE-8           PIC 9(08).                          
041100*                                                                         
041200 01  WS-CAB-DATA.                                                         
041300     05  WS-CAB-DD                    PIC X(02).                          
041400     05  FILLER                       PIC X(01) VALUE "/".                
041500     05  WS-CAB-MM                    PIC X(02).                          
041600     05  FILLER                       PIC X(01) VALUE "/".                
041700     05  WS-CAB-AAAA                  PIC X(04).                          
041800*                                                                         
041900 01  WS-CONTADORES.                                                       
042000     05  WS-QTD-LIDOS                 PIC 9(07) COMP VALUE ZERO.          
042100     05  WS-QTD-GRAVADOS              PIC 9(07) COMP VALUE ZERO.          
042200*                                                                         
042300 77  WS-IX-AUX                        PIC 9(02) COMP.                     
042400 77  WS-PONTEIRO                      PIC 9(03) COMP.                     
042500*-----------------------------------------------------------------        
042600* PRICE-REPORT PRINT LINES                                                
042700*-----------------------------------------------------------------        
042800 01  WS-RELATORIO.                                                        
042900     03  WS-LST-CAB-1.                                                    
043000         05  FILLER   PIC X(132) VALUE ALL "=".                           
043100     03  WS-LST-CAB-2.                                                    
043200         05  FILLER   PIC X(02) VALUE SPACES.                             
043300         05  FILLER   PIC X(40) VALUE                                     
043400             "QPR0000 - QUOTE PRICING BATCH - PRICE R".                   
043500         05  FILLER   PIC X(10) VALUE "EPORT".                            
043600         05  FILLER   PIC X(62) VALUE SPACES.                             
043700         05  FILLER   PIC X(09) VALUE "RUN DATE:".                        
043800         05  WS-CAB-DT-SIS            PIC X(10) VALUE SPACES.             
043900     03  WS-LST-CAB-3.                                                    
044000         05  FILLER   PIC X(132) VALUE ALL "=".                           
044100     03  WS-LST-CAB-4.                                                    
044200         05  FILLER   PIC X(01) VALUE SPACES.                             
044300         05  FILLER   PIC X(10) VALUE "QUOTE-ID".                         
044400         05  FILLER   PIC X(01) VALUE SPACES.                             
044500         05  FILLER   PIC X(10) VALUE "SKU".                              
044600         05  FILLER   PIC X(01) VALUE SPACES.                             
044700         05  FILLER   PIC X(08) VALUE "CUST-ID".                          
044800         05  FILLER   PIC X(01) VALUE SPACES.                             
044900         05  FILLER   PIC X(08) VALUE "REGION".                           
045000         05  FILLER   PIC X(01) VALUE SPACES.                             
045100         05  FILLER   PIC X(10) VALUE "FLOOR".                            
045200         05  FILLER   PIC X(01) VALUE SPACES.                             
045300         05  FILLER   PIC X(10) VALUE "TARGET".                           
045400         05  FILLER   PIC X(01) VALUE SPACES.                             
045500         05  FILLER   PIC X(10) VALUE "STRETCH".                          
045600         05  FILLER   PIC X(01) VALUE SPACES.                             
045700         05  FILLER   PIC X(07) VALUE "P-WIN".                            
045800         05  FILLER   PIC X(01) VALUE SPACES.                             
045900         05  FILLER   PIC X(12) VALUE "EXP. MARGIN".                      
046000         05  FILLER   PIC X(01) VALUE SPACES.                             
046100         05  FILLER   PIC X(08) VALUE "BAND".                             
046200     03  WS-LST-CAB-5.                                                    
046300         05  FILLER   PIC X(132) VALUE ALL "-".                           
046400     03  WS-LST-DETALHE.                                                  
046500         05  FILLER                   PIC X(01) VALUE SPACES.             
046600         05  WS-DET-QUOTE-ID          PIC X(10).                          
046700         05  FILLER                   PIC X(01) VALUE SPACES.             
046800         05  WS-DET-SKU               PIC X(10).                          
046900         05  FILLER                   PIC X(01) VALUE SPACES.             
047000         05  WS-DET-CUSTOMER-ID       PIC X(08).                          
047100         05  FILLER                   PIC X(01) VALUE SPACES.             
047200         05  WS-DET-REGION            PIC X(08).                          
047300         05  FILLER                   PIC X(01) VALUE SPACES.             
047400         05  WS-DET-FLOOR             PIC Z(5)9.99.                       
047500         05  FILLER                   PIC X(01) VALUE SPACES.             
047600         05  WS-DET-TARGET            PIC Z(5)9.99.                       
047700         05  FILLER                   PIC X(01) VALUE SPACES.             
047800         05  WS-DET-STRETCH           PIC Z(5)9.99.                       
047900         05  FILLER                   PIC X(01) VALUE SPACES.             
048000         05  WS-DET-PWIN              PIC Z.999.                          
048100         05  FILLER                   PIC X(02) VALUE SPACES.             
048200         05  WS-DET-MARGEM            PIC -(5)9.99.                       
048300         05  FILLER                   PIC X(01) VALUE SPACES.             
048400         05  WS-DET-BAND              PIC X(08).                          
048500     03  WS-LST-TOT-CAB.                                                  
048600         05  FILLER   PIC X(132) VALUE ALL "-".                           
048700     03  WS-LST-TOT-TITULO.                                               
048800         05  FILLER   PIC X(02) VALUE SPACES.                             
048900         05  FILLER   PIC X(40) VALUE                                     
049000             "REGION TOTALS".                                             
049100     03  WS-LST-TOT-CAB2.                                                 
049200         05  FILLER   PIC X(01) VALUE SPACES.                             
049300         05  FILLER   PIC X(08) VALUE "REGION".                           
049400         05  FILLER   PIC X(01) VALUE SPACES.                             
049500         05  FILLER   PIC X(09) VALUE "QUOTES".                           
049600         05  FILLER   PIC X(01) VALUE SPACES.                             
049700         05  FILLER   PIC X(16) VALUE "TOTAL EXP MARGIN".                 
049800         05  FILLER   PIC X(01) VALUE SPACES.                             
049900         05  FILLER   PIC X(09) VALUE "AVG P-WIN".                        
050000     03  WS-LST-TOT-DET.                                                  
050100         05  FILLER                   PIC X(01) VALUE SPACES.             
050200         05  WS-TOT-REGIAO            PIC X(08).                          
050300         05  FILLER                   PIC X(01) VALUE SPACES.             
050400         05  WS-TOT-QTD               PIC Z(6)9.                          
050500         05  FILLER                   PIC X(01) VALUE SPACES.             
050600         05  WS-TOT-MARGEM            PIC -(8)9.99.                       
050700         05  FILLER                   PIC X(01) VALUE SPACES.             
050800         05  WS-TOT-PWIN              PIC Z.999.                          
050900     03  WS-LST-GRAND-TOTAL.                                              
051000         05  FILLER                   PIC X(01) VALUE SPACES.             
051100         05  FILLER                   PIC X(08) VALUE "GRAND".            
051200         05  FILLER                   PIC X(01) VALUE SPACES.             
051300         05  WS-GT-QTD                PIC Z(6)9.                          
051400         05  FILLER                   PIC X(01) VALUE SPACES.             
051500         05  WS-GT-MARGEM             PIC -(8)9.99.                       
051600         05  FILLER                   PIC X(01) VALUE SPACES.             
051700         05  WS-GT-PWIN               PIC Z.999.                          
051800*-----------------------------------------------------------------        
051900*                                                                         
052000 PROCEDURE DIVISION.                                                      
052100*                                                                         
052200 MAIN-PROCEDURE.                                                          
052300*                                                                         
052400     PERFORM P100-INICIALIZA        THRU P100-FIM.                        
052500     PERFORM P400-LE-COTACAO        THRU P400-FIM                         
052600             UNTIL WS-FIM-COTACOES-88.                                    
052700     PERFORM P800-IMPRIME-RELATORIO THRU P800-FIM.                        
052800     PERFORM P900-ENCERRA           THRU P900-FIM.                        
052900     GOBACK.                                                              
053000*-----------------------------------------------------------------        
053100 P100-INICIALIZA.                                                         
053200*                                                                         
053300     OPEN INPUT  QUOTES PRODUCTS CUSTOMERS COGS POLICY.                   
053400     OPEN OUTPUT RECOMMENDATIONS PRICE-REPORT.                            
053500*                                                                         
053600     IF NOT WS-FS-QUOTES-OK OR NOT WS-FS-PRODUCTS-OK                      
053700         OR NOT WS-FS-CUSTOMERS-OK OR NOT WS-FS-COGS-OK                   
053800         OR NOT WS-FS-POLICY-OK OR NOT WS-FS-RECOM-OK                     
053900         OR NOT WS-FS-REPORT-OK                                           
054000         DISPLAY "QPR0000 - ERROR OPENING FILES - JOB ABENDED"            
054100         GO TO P100-FIM                                                   
054200     END-IF.                                                              
054300*                                                                         
054400     PERFORM P110-CARREGA-PRODUTOS  THRU P110-FIM.                        
054500     PERFORM P120-CARREGA-CLIENTES  THRU P120-FIM.                        
054600     PERFORM P130-CARREGA-COGS      THRU P130-FIM.                        
054700     PERFORM P140-CARREGA-POLITICA  THRU P140-FIM.                        
054800*                                                                         
054900     ACCEPT  WS-DATA-CORRENTE-8     FROM DATE YYYYMMDD.                   
055000     MOVE WS-DD-CORRENTE             TO WS-CAB-DD.                        
055100     MOVE WS-MM-CORRENTE             TO WS-CAB-MM.                        
055200     MOVE WS-AAAA-CORRENTE           TO WS-CAB-AAAA.                      
055300     STRING WS-CAB-DD "/" WS-CAB-MM "/" WS-CAB-AAAA                       
055400             INTO WS-CAB-DT-SIS.                                          
055500*                                                                         
055600* CR-4661 - WRITE THE REPORT HEADING HERE, BEFORE THE READ LOOP,          
055700* SO IT LANDS AHEAD OF THE DETAIL LINES P295 WRITES PER QUOTE.            
055800     WRITE REG-REPORT FROM WS-LST-CAB-1.                                  
055900     WRITE REG-REPORT FROM WS-LST-CAB-2.                                  
056000     WRITE REG-REPORT FROM WS-LST-CAB-3.                                  
056100     WRITE REG-REPORT FROM WS-LST-CAB-4.                                  
056200     WRITE REG-REPORT FROM WS-LST-CAB-5.                                  
056300*                                                                         
056400 P100-FIM.                                                                
056500     EXIT.                                                                
056600*-----------------------------------------------------------------        
056700 P110-CARREGA-PRODUTOS.                                                   
056800*                                                                         
056900     PERFORM P111-LE-PRODUTO THRU P111-FIM                                
057000             UNTIL WS-FIM-PRODUTOS-88.                                    
057100*                                                                         
057200 P110-FIM.                                                                
057300     EXIT.                                                                
057400*                                                                         
057500 P111-LE-PRODUTO.                                                         
057600*                                                                         
057700     READ PRODUCTS INTO REG-PRODUTO                                       
057800         AT END                                                           
057900             MOVE "S" TO WS-FIM-PRODUTOS                                  
058000             GO TO P111-FIM                                               
058100     END-READ.                                                            
058200*                                                                         
058300     ADD 1 TO WS-QTD-PRODUTOS.                                            
058400     MOVE PD-SKU           TO TAB-PD-SKU (WS-QTD-PRODUTOS).               
058500     MOVE PD-PRODUCT-ID    TO TAB-PD-PRODUCT-ID (WS-QTD-PRODUTOS).        
058600     MOVE PD-FAMILY        TO TAB-PD-FAMILY (WS-QTD-PRODUTOS).            
058700     MOVE PD-LIST-PRICE    TO TAB-PD-LIST-PRICE (WS-QTD-PRODUTOS).        
058800*                                                                         
058900 P111-FIM.                                                                
059000     EXIT.                                                                
059100*-----------------------------------------------------------------        
059200 P120-CARREGA-CLIENTES.                                                   
059300*                                                                         
059400     PERFORM P121-LE-CLIENTE THRU P121-FIM                                
059500             UNTIL WS-FIM-CLIENTES-88.                                    
059600*                                                                         
059700 P120-FIM.                                                                
059800     EXIT.                                                                
059900*                                                                         
060000 P121-LE-CLIENTE.                                                         
060100*                                                                         
060200     READ CUSTOMERS INTO REG-CLIENTE                                      
060300         AT END                                                           
060400             MOVE "S" TO WS-FIM-CLIENTES                                  
060500             GO TO P121-FIM                                               
060600     END-READ.                                                            
060700*                                                                         
060800     ADD 1 TO WS-QTD-CLIENTES.                                            
060900     MOVE CU-CUSTOMER-ID  TO TAB-CU-CUSTOMER-ID (WS-QTD-CLIENTES).        
061000     MOVE CU-SEGMENT      TO TAB-CU-SEGMENT (WS-QTD-CLIENTES).            
061100     MOVE CU-INDUSTRY     TO TAB-CU-INDUSTRY (WS-QTD-CLIENTES).           
061200     MOVE CU-REGION       TO TAB-CU-REGION (WS-QTD-CLIENTES).             
061300*                                                                         
061400 P121-FIM.                                                                
061500     EXIT.                                                                
061600*-----------------------------------------------------------------        
061700 P130-CARREGA-COGS.                                                       
061800*                                                                         
061900     PERFORM P131-LE-COGS THRU P131-FIM                                   
062000             UNTIL WS-FIM-COGS-88.                                        
062100*                                                                         
062200 P130-FIM.                                                                
062300     EXIT.                                                                
062400*                                                                         
062500 P131-LE-COGS.                                                            
062600*                                                                         
062700     READ COGS INTO REG-COGS                                              
062800         AT END                                                           
062900             MOVE "S" TO WS-FIM-COGS                                      
063000             GO TO P131-FIM                                               
063100     END-READ.                                                            
063200*                                                                         
063300     ADD 1 TO WS-QTD-COGS.                                                
063400     MOVE CG-PRODUCT-ID TO TAB-CG-PRODUCT-ID (WS-QTD-COGS).               
063500     MOVE CG-COGS-AMT   TO TAB-CG-COGS-AMT (WS-QTD-COGS).                 
063600*                                                                         
063700 P131-FIM.                                                                
063800     EXIT.                                                                
063900*-----------------------------------------------------------------        
064000 P140-CARREGA-POLITICA.                                                   
064100*                                                                         
064200     PERFORM P141-LE-POLITICA THRU P141-FIM                               
064300             UNTIL WS-FIM-POLITICA-88.                                    
064400*                                                                         
064500 P140-FIM.                                                                
064600     EXIT.                                                                
064700*                                                                         
064800 P141-LE-POLITICA.                                                        
064900*                                                                         
065000     READ POLICY INTO REG-POLITICA                                        
065100         AT END                                                           
065200             MOVE "S" TO WS-FIM-POLITICA                                  
065300             GO TO P141-FIM                                               
065400     END-READ.                                                            
065500*                                                                         
065600     ADD 1 TO WS-QTD-POLITICA.                                            
065700     MOVE PL-REGION          TO TAB-PL-REGION (WS-QTD-POLITICA).          
065800     MOVE PL-FAMILY          TO TAB-PL-FAMILY (WS-QTD-POLITICA).          
065900     MOVE PL-MIN-MARGIN-PCT  TO                                           
066000             TAB-PL-MIN-MARGIN-PCT (WS-QTD-POLITICA).                     
066100     MOVE PL-CEILING-PCT     TO                                           
066200             TAB-PL-CEILING-PCT (WS-QTD-POLITICA).                        
066300*                                                                         
066400 P141-FIM.                                                                
066500     EXIT.                                                                
066600*-----------------------------------------------------------------        
066700 P400-LE-COTACAO.                                                         
066800*                                                                         
066900     READ QUOTES INTO REG-COTACAO                                         
067000         AT END                                                           
067100             MOVE "S" TO WS-FIM-COTACOES                                  
067200             GO TO P400-FIM                                               
067300     END-READ.                                                            
067400*                                                                         
067500     ADD 1 TO WS-QTD-LIDOS.                                               
067600*                                                                         
067700     PERFORM P210-ENRIQUECE-COTACAO  THRU P210-FIM.                       
067800     PERFORM P220-CALCULA-FAIXA      THRU P220-FIM.                       
067900*                                                                         
068000     IF QR-REQ-RECOMMEND                                                  
068100         PERFORM P230-MONTA-GRADE    THRU P230-FIM                        
068200     ELSE                                                                 
068300         PERFORM P240-AVALIA-PROPOSTA THRU P240-FIM                       
068400     END-IF.                                                              
068500*                                                                         
068600     PERFORM P250-CALCULA-ELASTICIDADE  THRU P250-FIM.                    
068700     PERFORM P260-CLASSIFICA-APROVACAO  THRU P260-FIM.                    
068800     PERFORM P270-CALCULA-CONFIANCA     THRU P270-FIM.                    
068900     PERFORM P280-AJUSTE-ENTERPRISE     THRU P280-FIM.                    
069000     PERFORM P290-MONTA-EXPLICACAO      THRU P290-FIM.                    
069100     PERFORM P295-GRAVA-RECOMENDACAO    THRU P295-FIM.                    
069200     PERFORM P300-ACUMULA-REGIAO        THRU P300-FIM.                    
069300*                                                                         
069400 P400-FIM.                                                                
069500     EXIT.                                                                
069600*-----------------------------------------------------------------        
069700* STEP 2 - ENRICH THE QUOTE FROM THE FOUR REFERENCE TABLES.               
069800* DEFAULTS WHEN A LOOKUP MISSES: FAMILY WIDGETS, COGS 80.00,              
069900* SEGMENT ENTERPRISE, REGION EMEA.  COMPETITOR PRICE DEFAULTS TO          
070000* COGS TIMES 1.3.                                                         
070100*-----------------------------------------------------------------        
070200 P210-ENRIQUECE-COTACAO.                                                  
070300*                                                                         
070400     MOVE SPACES  TO WS-ENR-PRODUCT-ID.                                   
070500     MOVE "WIDGETS"   TO WS-ENR-FAMILY.                                   
070600     MOVE ZERO        TO WS-ENR-LIST-PRICE.                               
070700*                                                                         
070800     IF WS-QTD-PRODUTOS > ZERO                                            
070900         SEARCH ALL TAB-PRODUTOS                                          
071000             AT END                                                       
071100                 CONTINUE                                                 
071200             WHEN TAB-PD-SKU (IX-PROD) = QR-SKU                           
071300                 MOVE TAB-PD-PRODUCT-ID (IX-PROD)                         
071400                                 TO WS-ENR-PRODUCT-ID                     
071500                 MOVE TAB-PD-FAMILY (IX-PROD)                             
071600                                 TO WS-ENR-FAMILY                         
071700                 MOVE TAB-PD-LIST-PRICE (IX-PROD)                         
071800                                 TO WS-ENR-LIST-PRICE                     
071900         END-SEARCH                                                       
072000     END-IF.                                                              
072100*                                                                         
072200     MOVE 80.00   TO WS-ENR-COGS-AMT.                                     
072300     MOVE "N"     TO WS-ENR-COGS-ACHADO.                                  
072400*                                                                         
072500     IF WS-QTD-COGS > ZERO AND WS-ENR-PRODUCT-ID NOT = SPACES             
072600         SEARCH ALL TAB-COGS                                              
072700             AT END                                                       
072800                 CONTINUE                                                 
072900             WHEN TAB-CG-PRODUCT-ID (IX-COGS) = WS-ENR-PRODUCT-ID         
073000                 MOVE TAB-CG-COGS-AMT (IX-COGS)                           
073100                                 TO WS-ENR-COGS-AMT                       
073200                 MOVE "S"        TO WS-ENR-COGS-ACHADO                    
073300         END-SEARCH                                                       
073400     END-IF.                                                              
073500*                                                                         
073600     MOVE "ENTERPRISE"  TO WS-ENR-SEGMENT.                                
073700     MOVE "EMEA"        TO WS-ENR-REGION.                                 
073800*                                                                         
073900     IF WS-QTD-CLIENTES > ZERO                                            
074000         SEARCH ALL TAB-CLIENTES                                          
074100             AT END                                                       
074200                 CONTINUE                                                 
074300             WHEN TAB-CU-CUSTOMER-ID (IX-CLI) = QR-CUSTOMER-ID            
074400                 MOVE TAB-CU-SEGMENT (IX-CLI)                             
074500                                 TO WS-ENR-SEGMENT                        
074600                 MOVE TAB-CU-REGION (IX-CLI)                              
074700                                 TO WS-ENR-REGION                         
074800         END-SEARCH                                                       
074900     END-IF.                                                              
075000*                                                                         
075100     COMPUTE WS-ENR-COMPETITOR-PRICE ROUNDED =                            
075200             WS-ENR-COGS-AMT * 1.3.                                       
075300*                                                                         
075400 P210-FIM.                                                                
075500     EXIT.                                                                
075600*-----------------------------------------------------------------        
075700* STEP 3 - POLICY BOUNDS (FLOOR/CEILING FROM QPR0100).  FALLBACK          
075800* CONSTANTS WHEN NO POLICY ROW MATCHES (REGION, FAMILY).                  
075900*-----------------------------------------------------------------        
076000 P220-CALCULA-FAIXA.                                                      
076100*                                                                         
076200     MOVE "N"     TO WS-POLICY-ACHADA.                                    
076300     MOVE .1000   TO WS-MIN-MARGIN-PCT.                                   
076400     MOVE 2.0000  TO WS-CEILING-PCT.                                      
076500*                                                                         
076600     IF WS-QTD-POLITICA > ZERO                                            
076700         SEARCH ALL TAB-POLITICA                                          
076800             AT END                                                       
076900                 CONTINUE                                                 
077000             WHEN TAB-PL-REGION (IX-POL) = WS-ENR-REGION                  
077100              AND TAB-PL-FAMILY (IX-POL) = WS-ENR-FAMILY                  
077200                 MOVE "S" TO WS-POLICY-ACHADA                             
077300                 MOVE TAB-PL-MIN-MARGIN-PCT (IX-POL)                      
077400                                 TO WS-MIN-MARGIN-PCT                     
077500                 MOVE TAB-PL-CEILING-PCT (IX-POL)                         
077600                                 TO WS-CEILING-PCT                        
077700         END-SEARCH                                                       
077800     END-IF.                                                              
077900*                                                                         
078000     MOVE "F"                     TO LKS0100-FUNCAO.                      
078100     MOVE WS-MIN-MARGIN-PCT       TO LKS0100-MIN-MARGIN-PCT.              
078200     MOVE WS-CEILING-PCT          TO LKS0100-CEILING-PCT.                 
078300     MOVE WS-ENR-COGS-AMT         TO LKS0100-COGS-AMT.                    
078400*                                                                         
078500     CALL "QPR0100" USING WS-LKS-QPR0100.                                 
078600*                                                                         
078700     MOVE LKS0100-FLOOR-PRICE     TO WS-FLOOR-PRICE.                      
078800     MOVE LKS0100-CEILING-PRICE   TO WS-CEILING-PRICE.                    
078900*                                                                         
079000 P220-FIM.                                                                
079100     EXIT.                                                                
079200*-----------------------------------------------------------------        
079300* STEP 4 - RECOMMEND PATH.  BUILD THE 20-POINT GRID AND SCORE             
079400* EACH CANDIDATE.  WHEN NO POLICY ROW WAS FOUND, THE CANDIDATE            
079500* SOURCE PRICES COME FROM THE VOLUME-TIER FALLBACK (QPR0400)              
079600* INSTEAD OF PLAIN EQUAL SPACING.                                         
079700*-----------------------------------------------------------------        
079800 P230-MONTA-GRADE.                                                        
079900*                                                                         
080000     IF WS-POLICY-ACHADA-88                                               
080100         PERFORM P231-GRADE-LINEAR THRU P231-FIM                          
080200     ELSE                                                                 
080300         PERFORM P232-GRADE-VOLUME THRU P232-FIM                          
080400     END-IF.                                                              
080500*                                                                         
080600     PERFORM P236-AVALIA-CANDIDATO THRU P236-FIM                          
080700             VARYING WS-IX-GRADE FROM 1 BY 1                              
080800             UNTIL WS-IX-GRADE > 20.                                      
080900*                                                                         
081000     PERFORM P238-SELECIONA-TARGET THRU P238-FIM.                         
081100*                                                                         
081200 P230-FIM.                                                                
081300     EXIT.                                                                
081400*                                                                         
081500 P231-GRADE-LINEAR.                                                       
081600*                                                                         
081700* 20 EQUALLY SPACED PRICES FROM FLOOR TO CEILING, INCLUSIVE.              
081800*                                                                         
081900     PERFORM P231A-PONTO-LINEAR THRU P231A-FIM                            
082000             VARYING WS-IX-GRADE FROM 1 BY 1                              
082100             UNTIL WS-IX-GRADE > 20.                                      
082200*                                                                         
082300 P231-FIM.                                                                
082400     EXIT.                                                                
082500*                                                                         
082600 P231A-PONTO-LINEAR.                                                      
082700*                                                                         
082800     COMPUTE WS-GRID-PRECO (WS-IX-GRADE) ROUNDED =                        
082900             WS-FLOOR-PRICE +                                             
083000             (WS-CEILING-PRICE - WS-FLOOR-PRICE)                          
083100             * (WS-IX-GRADE - 1) / 19.                                    
083200*                                                                         
083300 P231A-FIM.                                                               
083400     EXIT.                                                                
083500*                                                                         
083600 P232-GRADE-VOLUME.                                                       
083700*                                                                         
083800     MOVE WS-ENR-LIST-PRICE      TO LKS0400-LIST-PRICE.                   
083900     MOVE QR-QUANTITY            TO LKS0400-QUANTITY.                     
084000*                                                                         
084100     CALL "QPR0400" USING WS-LKS-QPR0400.                                 
084200*                                                                         
084300     MOVE LKS0400-TIER           TO WS-VOL-TIER.                          
084400     MOVE LKS0400-DISCOUNT-PCT   TO WS-VOL-DISCOUNT-PCT.                  
084500     MOVE LKS0400-MIN-PRICE      TO WS-VOL-MIN-PRICE.                     
084600     MOVE LKS0400-MAX-PRICE      TO WS-VOL-MAX-PRICE.                     
084700     MOVE LKS0400-QTD-CANDIDATOS TO WS-VOL-QTD-CAND.                      
084800*                                                                         
084900* FILL THE 20-POINT GRID BY SPACING EQUALLY BETWEEN THE                   
085000* VOLUME-TIER MIN AND MAX PRICE, THEN OVERLAY THE FIRST                   
085100* POSITIONS WITH THE TIER'S OWN ANCHOR CANDIDATES SO THEY ARE             
085200* ALWAYS PART OF THE SEARCH.                                              
085300*                                                                         
085400     PERFORM P232A-PONTO-VOLUME THRU P232A-FIM                            
085500             VARYING WS-IX-GRADE FROM 1 BY 1                              
085600             UNTIL WS-IX-GRADE > 20.                                      
085700*                                                                         
085800     PERFORM P232B-SOBREPOE-ANCORA THRU P232B-FIM                         
085900             VARYING WS-IX-AUX FROM 1 BY 1                                
086000             UNTIL WS-IX-AUX > WS-VOL-QTD-CAND.                           
086100*                                                                         
086200 P232-FIM.                                                                
086300     EXIT.                                                                
086400*                                                                         
086500 P232A-PONTO-VOLUME.                                                      
086600*                                                                         
086700     COMPUTE WS-GRID-PRECO (WS-IX-GRADE) ROUNDED =                        
086800             WS-VOL-MIN-PRICE +                                           
086900             (WS-VOL-MAX-PRICE - WS-VOL-MIN-PRICE)                        
087000             * (WS-IX-GRADE - 1) / 19.                                    
087100*                                                                         
087200 P232A-FIM.                                                               
087300     EXIT.                                                                
087400*                                                                         
087500 P232B-SOBREPOE-ANCORA.                                                   
087600*                                                                         
087700     IF WS-IX-AUX <= 20                                                   
087800         MOVE WS-VOL-CANDIDATOS (WS-IX-AUX)                               
087900                 TO WS-GRID-PRECO (WS-IX-AUX)                             
088000     END-IF.                                                              
088100*                                                                         
088200 P232B-FIM.                                                               
088300     EXIT.                                                                
088400*                                                                         
088500 P236-AVALIA-CANDIDATO.                                                   
088600*                                                                         
088700     MOVE WS-GRID-PRECO (WS-IX-GRADE)  TO LKS0300-PROPOSED-PRICE.         
088800     PERFORM P237-CHAMA-WINRATE THRU P237-FIM.                            
088900*                                                                         
089000     MOVE LKS0300-P-WIN TO WS-GRID-PWIN (WS-IX-GRADE).                    
089100*                                                                         
089200     COMPUTE WS-GRID-MARGEM-UNIT (WS-IX-GRADE) =                          
089300             WS-GRID-PRECO (WS-IX-GRADE) - WS-ENR-COGS-AMT.               
089400*                                                                         
089500     COMPUTE WS-GRID-MARGEM-ESP (WS-IX-GRADE) ROUNDED =                   
089600             WS-GRID-MARGEM-UNIT (WS-IX-GRADE)                            
089700             * WS-GRID-PWIN (WS-IX-GRADE).                                
089800*                                                                         
089900 P236-FIM.                                                                
090000     EXIT.                                                                
090100*                                                                         
090200 P237-CHAMA-WINRATE.                                                      
090300*                                                                         
090400     MOVE WS-ENR-COGS-AMT            TO LKS0300-COGS-AMT.                 
090500     MOVE WS-ENR-LIST-PRICE          TO LKS0300-LIST-PRICE.               
090600     MOVE WS-ENR-COMPETITOR-PRICE    TO LKS0300-COMPETITOR-PRICE.         
090700     MOVE QR-QUANTITY                TO LKS0300-QUANTITY.                 
090800     MOVE QR-CHANNEL                 TO LKS0300-CHANNEL.                  
090900     MOVE QR-COUNTRY                 TO LKS0300-COUNTRY.                  
091000     MOVE WS-ENR-REGION              TO LKS0300-REGION.                   
091100*                                                                         
091200     CALL "QPR0300" USING WS-LKS-QPR0300.                                 
091300*                                                                         
091400 P237-FIM.                                                                
091500     EXIT.                                                                
091600*-----------------------------------------------------------------        
091700* TARGET = GRID POINT WITH THE HIGHEST EXPECTED MARGIN (FIRST ON          
091800* TIES, IN GRID ORDER).  STRETCH = HIGHEST POINT WITH P(WIN) >            
091900* 0.20, ELSE THE CEILING PRICE.                                           
092000*-----------------------------------------------------------------        
092100 P238-SELECIONA-TARGET.                                                   
092200*                                                                         
092300     MOVE 1                            TO WS-IX-GRADE.                    
092400     MOVE WS-GRID-PRECO (1)             TO WS-FIN-TARGET-PRICE.           
092500     MOVE WS-GRID-PWIN (1)              TO WS-FIN-P-WIN.                  
092600     MOVE WS-GRID-MARGEM-ESP (1)        TO WS-FIN-EXPECTED-MARGIN.        
092700     MOVE WS-CEILING-PRICE              TO WS-FIN-STRETCH-PRICE.          
092800*                                                                         
092900     PERFORM P238A-COMPARA-PONTO THRU P238A-FIM                           
093000             VARYING WS-IX-GRADE FROM 1 BY 1                              
093100             UNTIL WS-IX-GRADE > 20.                                      
093200*                                                                         
093300 P238-FIM.                                                                
093400     EXIT.                                                                
093500*                                                                         
093600 P238A-COMPARA-PONTO.                                                     
093700*                                                                         
093800     IF WS-GRID-MARGEM-ESP (WS-IX-GRADE) > WS-FIN-EXPECTED-MARGIN         
093900         MOVE WS-GRID-PRECO (WS-IX-GRADE)                                 
094000                             TO WS-FIN-TARGET-PRICE                       
094100         MOVE WS-GRID-PWIN (WS-IX-GRADE)                                  
094200                             TO WS-FIN-P-WIN                              
094300         MOVE WS-GRID-MARGEM-ESP (WS-IX-GRADE)                            
094400                             TO WS-FIN-EXPECTED-MARGIN                    
094500     END-IF.                                                              
094600*                                                                         
094700     IF WS-GRID-PWIN (WS-IX-GRADE) > .200                                 
094800         MOVE WS-GRID-PRECO (WS-IX-GRADE)                                 
094900                             TO WS-FIN-STRETCH-PRICE                      
095000     END-IF.                                                              
095100*                                                                         
095200 P238A-FIM.                                                               
095300     EXIT.                                                                
095400*-----------------------------------------------------------------        
095500* STEP 5 - SCORE PATH.  EVALUATE ONLY THE PROPOSED PRICE.                 
095600*-----------------------------------------------------------------        
095700 P240-AVALIA-PROPOSTA.                                                    
095800*                                                                         
095900     MOVE QR-PROPOSED-PRICE      TO LKS0300-PROPOSED-PRICE.               
096000     PERFORM P237-CHAMA-WINRATE  THRU P237-FIM.                           
096100*                                                                         
096200     MOVE QR-PROPOSED-PRICE      TO WS-FIN-TARGET-PRICE.                  
096300     MOVE QR-PROPOSED-PRICE      TO WS-FIN-STRETCH-PRICE.                 
096400     MOVE LKS0300-P-WIN          TO WS-FIN-P-WIN.                         
096500*                                                                         
096600     COMPUTE WS-FIN-EXPECTED-MARGIN ROUNDED =                             
096700             (QR-PROPOSED-PRICE - WS-ENR-COGS-AMT) * WS-FIN-P-WIN.        
096800*                                                                         
096900 P240-FIM.                                                                
097000     EXIT.                                                                
097100*-----------------------------------------------------------------        
097200* STEP 6 - ELASTICITY AT THE FINAL PRICE (CURRENT = LIST PRICE).          
097300*-----------------------------------------------------------------        
097400 P250-CALCULA-ELASTICIDADE.                                               
097500*                                                                         
097600     MOVE WS-ENR-SEGMENT           TO LKS0200-SEGMENT.                    
097700     MOVE WS-ENR-REGION            TO LKS0200-REGION.                     
097800     MOVE QR-QUANTITY              TO LKS0200-QUANTITY.                   
097900     MOVE WS-ENR-LIST-PRICE        TO LKS0200-CURRENT-PRICE.              
098000     MOVE WS-FIN-TARGET-PRICE      TO LKS0200-PROPOSED-PRICE.             
098100     MOVE WS-ENR-COGS-AMT          TO LKS0200-COGS-AMT.                   
098200     MOVE WS-ENR-COGS-ACHADO       TO LKS0200-COGS-ACHADO.                
098300*                                                                         
098400     CALL "QPR0200" USING WS-LKS-QPR0200.                                 
098500*                                                                         
098600     MOVE LKS0200-ELASTICITY       TO WS-FIN-ELASTICITY.                  
098700*                                                                         
098800 P250-FIM.                                                                
098900     EXIT.                                                                
099000*-----------------------------------------------------------------        
099100* STEP 7A - APPROVAL BAND FOR THE FINAL PRICE.                            
099200*-----------------------------------------------------------------        
099300 P260-CLASSIFICA-APROVACAO.                                               
099400*                                                                         
099500     MOVE "A"                       TO LKS0100-FUNCAO.                    
099600     MOVE WS-MIN-MARGIN-PCT         TO LKS0100-MIN-MARGIN-PCT.            
099700     MOVE WS-ENR-COGS-AMT           TO LKS0100-COGS-AMT.                  
099800     MOVE WS-FIN-TARGET-PRICE       TO LKS0100-PROPOSED-PRICE.            
099900     MOVE WS-CEILING-PRICE          TO LKS0100-CEILING-PRICE.             
100000*                                                                         
100100     CALL "QPR0100" USING WS-LKS-QPR0100.                                 
100200*                                                                         
100300     MOVE LKS0100-APPROVAL-BAND     TO WS-FIN-APPROVAL-BAND.              
100400*                                                                         
100500 P260-FIM.                                                                
100600     EXIT.                                                                
100700*-----------------------------------------------------------------        
100800* STEP 7B - CONFIDENCE RATING (AVERAGE OF THREE FACTORS).                 
100900*-----------------------------------------------------------------        
101000 P270-CALCULA-CONFIANCA.                                                  
101100*                                                                         
101200     IF WS-FIN-P-WIN > .600                                               
101300         MOVE 1.0 TO WS-CONF-FATOR-PWIN                                   
101400     ELSE                                                                 
101500         IF WS-FIN-P-WIN > .400                                           
101600             MOVE .7 TO WS-CONF-FATOR-PWIN                                
101700         ELSE                                                             
101800             MOVE .3 TO WS-CONF-FATOR-PWIN                                
101900         END-IF                                                           
102000     END-IF.                                                              
102100*                                                                         
102200     IF WS-FIN-ELASTICITY < 0                                             
102300         IF (ZERO - WS-FIN-ELASTICITY) < 2.0                              
102400             MOVE .9 TO WS-CONF-FATOR-ELAST                               
102500         ELSE                                                             
102600             MOVE .5 TO WS-CONF-FATOR-ELAST                               
102700         END-IF                                                           
102800     ELSE                                                                 
102900         IF WS-FIN-ELASTICITY < 2.0                                       
103000             MOVE .9 TO WS-CONF-FATOR-ELAST                               
103100         ELSE                                                             
103200             MOVE .5 TO WS-CONF-FATOR-ELAST                               
103300         END-IF                                                           
103400     END-IF.                                                              
103500*                                                                         
103600     IF WS-POLICY-ACHADA-88                                               
103700         MOVE 1.0 TO WS-CONF-FATOR-POL                                    
103800     ELSE                                                                 
103900         MOVE .6 TO WS-CONF-FATOR-POL                                     
104000     END-IF.                                                              
104100*                                                                         
104200     COMPUTE WS-CONF-MEDIA ROUNDED =                                      
104300             (WS-CONF-FATOR-PWIN + WS-CONF-FATOR-ELAST                    
104400              + WS-CONF-FATOR-POL) / 3.                                   
104500*                                                                         
104600     IF WS-CONF-MEDIA > .800                                              
104700         MOVE "HIGH"   TO WS-FIN-CONFIDENCE                               
104800     ELSE                                                                 
104900         IF WS-CONF-MEDIA > .600                                          
105000             MOVE "MEDIUM" TO WS-FIN-CONFIDENCE                           
105100         ELSE                                                             
105200             MOVE "LOW"    TO WS-FIN-CONFIDENCE                           
105300         END-IF                                                           
105400     END-IF.                                                              
105500*                                                                         
105600 P270-FIM.                                                                
105700     EXIT.                                                                
105800*-----------------------------------------------------------------        
105900* STEP 7C - ENTERPRISE STRATEGY ADJUSTER.  ONLY RUN WHEN THE              
106000* PRICING STRATEGY IS NOT VALUE-BASED; VALUE-BASED QUOTES KEEP            
106100* THE DEFAULT "LOW" RISK LEVEL SET IN WS-RESULTADO-FINAL.                 
106200*-----------------------------------------------------------------        
106300 P280-AJUSTE-ENTERPRISE.                                                  
106400*                                                                         
106500     IF NOT QR-STRAT-VALUE-BASED                                          
106600         MOVE WS-FIN-TARGET-PRICE    TO LKS0800-TARGET-PRICE              
106700         MOVE WS-ENR-COGS-AMT        TO LKS0800-COGS-AMT                  
106800         MOVE WS-FIN-P-WIN           TO LKS0800-P-WIN                     
106900         MOVE QR-QUANTITY            TO LKS0800-QUANTITY                  
107000         MOVE QR-PRICING-STRATEGY    TO LKS0800-PRICING-STRATEGY          
107100         MOVE QR-CUSTOMER-TIER       TO LKS0800-CUSTOMER-TIER             
107200         MOVE QR-URGENCY             TO LKS0800-URGENCY                   
107300*                                                                         
107400         CALL "QPR0800" USING WS-LKS-QPR0800                              
107500*                                                                         
107600         MOVE LKS0800-RISK-LEVEL     TO WS-FIN-RISK-LEVEL                 
107700     END-IF.                                                              
107800*                                                                         
107900 P280-FIM.                                                                
108000     EXIT.                                                                
108100*-----------------------------------------------------------------        
108200* STEP 7D - EXPLANATION LINE.                                             
108300*-----------------------------------------------------------------        
108400 P290-MONTA-EXPLICACAO.                                                   
108500*                                                                         
108600     MOVE WS-FIN-TARGET-PRICE       TO LKS0900-TARGET-PRICE.              
108700     MOVE WS-ENR-COGS-AMT           TO LKS0900-COGS-AMT.                  
108800*                                                                         
108900     IF WS-ENR-COGS-AMT > ZERO                                            
109000         COMPUTE LKS0900-MARGIN-PCT ROUNDED =                             
109100             (WS-FIN-TARGET-PRICE - WS-ENR-COGS-AMT)                      
109200             / WS-ENR-COGS-AMT                                            
109300     ELSE                                                                 
109400         MOVE ZERO TO LKS0900-MARGIN-PCT                                  
109500     END-IF.                                                              
109600*                                                                         
109700     MOVE WS-FIN-P-WIN              TO LKS0900-P-WIN.                     
109800     MOVE WS-FIN-ELASTICITY         TO LKS0900-ELASTICITY.                
109900     MOVE WS-ENR-COMPETITOR-PRICE   TO LKS0900-COMPETITOR-PRICE.          
110000     MOVE QR-QUANTITY               TO LKS0900-QUANTITY.                  
110100     MOVE QR-CHANNEL                TO LKS0900-CHANNEL.                   
110200     MOVE WS-FIN-APPROVAL-BAND      TO LKS0900-APPROVAL-BAND.             
110300*                                                                         
110400     CALL "QPR0900" USING WS-LKS-QPR0900.                                 
110500*                                                                         
110600     MOVE LKS0900-EXPLANATION       TO WS-FIN-EXPLANATION.                
110700*                                                                         
110800 P290-FIM.                                                                
110900     EXIT.                                                                
111000*-----------------------------------------------------------------        
111100* STEP 7E - WRITE THE RECOMMENDATION RECORD AND THE DETAIL LINE.          
111200*-----------------------------------------------------------------        
111300 P295-GRAVA-RECOMENDACAO.                                                 
111400*                                                                         
111500     INITIALIZE REG-RECOMENDACAO.                                         
111600     MOVE QR-QUOTE-ID                TO RC-QUOTE-ID.                      
111700     MOVE QR-SKU                     TO RC-SKU.                           
111800     MOVE QR-CUSTOMER-ID             TO RC-CUSTOMER-ID.                   
111900     MOVE WS-FLOOR-PRICE             TO RC-FLOOR-PRICE.                   
112000     MOVE WS-FIN-TARGET-PRICE        TO RC-TARGET-PRICE.                  
112100     MOVE WS-FIN-STRETCH-PRICE       TO RC-STRETCH-PRICE.                 
112200     MOVE WS-FIN-P-WIN               TO RC-P-WIN-TARGET.                  
112300     MOVE WS-FIN-EXPECTED-MARGIN     TO RC-EXPECTED-MARGIN.               
112400     MOVE WS-FIN-APPROVAL-BAND       TO RC-APPROVAL-BAND.                 
112500     MOVE WS-FIN-ELASTICITY          TO RC-ELASTICITY.                    
112600     MOVE WS-FIN-CONFIDENCE          TO RC-CONFIDENCE.                    
112700     MOVE WS-FIN-RISK-LEVEL          TO RC-RISK-LEVEL.                    
112800     MOVE WS-FIN-EXPLANATION         TO RC-EXPLANATION.                   
112900*                                                                         
113000     WRITE REG-RECOMENDACAO.                                              
113100     ADD 1 TO WS-QTD-GRAVADOS.                                            
113200*                                                                         
113300     MOVE QR-QUOTE-ID                TO WS-DET-QUOTE-ID.                  
113400     MOVE QR-SKU                     TO WS-DET-SKU.                       
113500     MOVE QR-CUSTOMER-ID             TO WS-DET-CUSTOMER-ID.               
113600     MOVE WS-ENR-REGION              TO WS-DET-REGION.                    
113700     MOVE WS-FLOOR-PRICE             TO WS-DET-FLOOR.                     
113800     MOVE WS-FIN-TARGET-PRICE        TO WS-DET-TARGET.                    
113900     MOVE WS-FIN-STRETCH-PRICE       TO WS-DET-STRETCH.                   
114000     MOVE WS-FIN-P-WIN               TO WS-DET-PWIN.                      
114100     MOVE WS-FIN-EXPECTED-MARGIN     TO WS-DET-MARGEM.                    
114200     MOVE WS-FIN-APPROVAL-BAND       TO WS-DET-BAND.                      
114300*                                                                         
114400     WRITE REG-REPORT FROM WS-LST-DETALHE.                                
114500*                                                                         
114600 P295-FIM.                                                                
114700     EXIT.                                                                
114800*-----------------------------------------------------------------        
114900* STEP 8 - ACCUMULATE PER-REGION COUNTS/SUMS (END-OF-JOB TOTALS).         
115000*-----------------------------------------------------------------        
115100 P300-ACUMULA-REGIAO.                                                     
115200*                                                                         
115300     SET IX-REG TO 1.                                                     
115400     SEARCH TAB-REGIOES                                                   
115500         AT END                                                           
115600             PERFORM P310-NOVA-REGIAO THRU P310-FIM                       
115700         WHEN TAB-REG-NOME (IX-REG) = WS-ENR-REGION                       
115800             CONTINUE                                                     
115900     END-SEARCH.                                                          
116000*                                                                         
116100     ADD 1                      TO TAB-REG-QTD (IX-REG).                  
116200     ADD WS-FIN-EXPECTED-MARGIN TO TAB-REG-SOMA-MARGEM (IX-REG).          
116300     ADD WS-FIN-P-WIN           TO TAB-REG-SOMA-PWIN (IX-REG).            
116400*                                                                         
116500 P300-FIM.                                                                
116600     EXIT.                                                                
116700*                                                                         
116800 P310-NOVA-REGIAO.                                                        
116900*                                                                         
117000     ADD 1 TO WS-QTD-REGIOES.                                             
117100     SET IX-REG TO WS-QTD-REGIOES.                                        
117200     MOVE WS-ENR-REGION TO TAB-REG-NOME (IX-REG).                         
117300*                                                                         
117400 P310-FIM.                                                                
117500     EXIT.                                                                
117600*-----------------------------------------------------------------        
117700* STEP 8 (CONT.) - APPEND THE END-OF-JOB REGION TOTALS SECTION TO         
117800* PRICE-REPORT.  THE PAGE HEADING WAS ALREADY WRITTEN IN P100-            
117900* INICIALIZA (IT HAS TO GO OUT BEFORE THE DETAIL LINES, WHICH             
118000* P295 WRITES PER QUOTE DURING THE MAIN PASS) - HERE WE ONLY              
118100* WRITE THE TOTALS-SECTION HEADER AND ONE LINE PER REGION.                
118200*-----------------------------------------------------------------        
118300 P800-IMPRIME-RELATORIO.                                                  
118400*                                                                         
118500* CR-4661 - TOTALS-SECTION HEADER WAS BUILT BUT NEVER WRITTEN.            
118600     WRITE REG-REPORT FROM WS-LST-TOT-CAB.                                
118700     WRITE REG-REPORT FROM WS-LST-TOT-TITULO.                             
118800     WRITE REG-REPORT FROM WS-LST-TOT-CAB2.                               
118900*                                                                         
119000     PERFORM P810-TOTAIS-POR-REGIAO THRU P810-FIM                         
119100             VARYING IX-REG FROM 1 BY 1                                   
119200             UNTIL IX-REG > WS-QTD-REGIOES.                               
119300*                                                                         
119400 P800-FIM.                                                                
119500     EXIT.                                                                
119600*                                                                         
119700 P810-TOTAIS-POR-REGIAO.                                                  
119800*                                                                         
119900     MOVE TAB-REG-NOME (IX-REG)        TO WS-TOT-REGIAO.                  
120000     MOVE TAB-REG-QTD (IX-REG)         TO WS-TOT-QTD.                     
120100     MOVE TAB-REG-SOMA-MARGEM (IX-REG) TO WS-TOT-MARGEM.                  
120200*                                                                         
120300     IF TAB-REG-QTD (IX-REG) > ZERO                                       
120400         COMPUTE WS-TOT-PWIN ROUNDED =                                    
120500                 TAB-REG-SOMA-PWIN (IX-REG) / TAB-REG-QTD (IX-REG)        
120600     ELSE                                                                 
120700         MOVE ZERO TO WS-TOT-PWIN                                         
120800     END-IF.                                                              
120900*                                                                         
121000     WRITE REG-REPORT FROM WS-LST-TOT-DET.                                
121100*                                                                         
121200 P810-FIM.                                                                
121300     EXIT.                                                                
121400*-----------------------------------------------------------------        
121500 P900-ENCERRA.                                                            
121600*                                                                         
121700     PERFORM P910-GRAND-TOTAL THRU P910-FIM.                              
121800*                                                                         
121900     DISPLAY "QPR0000 - RECORDS READ...: " WS-QTD-LIDOS.                  
122000     DISPLAY "QPR0000 - RECORDS WRITTEN: " WS-QTD-GRAVADOS.               
122100*                                                                         
122200     CLOSE QUOTES PRODUCTS CUSTOMERS COGS POLICY                          
122300           RECOMMENDATIONS PRICE-REPORT.                                  
122400*                                                                         
122500 P900-FIM.                                                                
122600     EXIT.                                                                
122700*                                                                         
122800 P910-GRAND-TOTAL.                                                        
122900*                                                                         
123000     MOVE ZERO TO WS-GT-QTD WS-GT-MARGEM WS-GT-PWIN.                      
123100*                                                                         
123200     PERFORM P911-SOMA-REGIAO THRU P911-FIM                               
123300             VARYING IX-REG FROM 1 BY 1                                   
123400             UNTIL IX-REG > WS-QTD-REGIOES.                               
123500*                                                                         
123600     IF WS-QTD-LIDOS > ZERO                                               
123700         COMPUTE WS-GT-PWIN ROUNDED = WS-GT-PWIN / WS-QTD-LIDOS           
123800     END-IF.                                                              
123900*                                                                         
124000     WRITE REG-REPORT FROM WS-LST-GRAND-TOTAL.                            
124100*                                                                         
124200 P910-FIM.                                                                
124300     EXIT.                                                                
124400*                                                                         
124500 P911-SOMA-REGIAO.                                                        
124600*                                                                         
124700     ADD TAB-REG-QTD (IX-REG)          TO WS-GT-QTD.                      
124800     ADD TAB-REG-SOMA-MARGEM (IX-REG)  TO WS-GT-MARGEM.                   
124900     ADD TAB-REG-SOMA-PWIN (IX-REG)    TO WS-GT-PWIN.                     
125000*                                                                         
125100 P911-FIM.                                                                
125200     EXIT.                                                                
125300*                                                                         
125400 END PROGRAM QPR0000.                                                     
125500                                                                          
