000100******************************************************************        
000200* PROGRAM........: QPR0100                                                
000300* INSTALLATION...: GLOBAL COMMERCIAL SYSTEMS - PRICING DIVISION           
000400* AUTHOR.........: R. HARTLEY                                             
000500* DATE-WRITTEN...: 1989-04-11                                             
000600* SECURITY.......: STANDARD - BATCH, NO ONLINE ACCESS                     
000700* PURPOSE........: POLICY RULES ENGINE.  CALLED BY QPR0000 TO             
000800*                  COMPUTE THE FLOOR/CEILING PRICE FROM A MARGIN          
000900*                  POLICY AND COGS, AND TO CLASSIFY A PROPOSED            
001000*                  PRICE INTO AN APPROVAL BAND.  TWO FUNCTIONS,           
001100*                  SELECTED BY LKS0100-FUNCAO, SHARE ONE LINKAGE          
001200*                  AREA TO AVOID A SECOND CALLED MODULE.                  
001300******************************************************************        
001400* CHANGE LOG:                                                             
001500*   1989-04-11 - R.HARTLEY   - CR-0091 - INITIAL RELEASE, FLOOR           
001600*                              AND CEILING PRICE ONLY.                    
001700*   1994-02-17 - R.HARTLEY   - CR-1208 - ADDED THE APPROVAL-BAND          
001800*                              CLASSIFICATION FUNCTION SO THE             
001900*                              SAME MARGIN TEST IS USED FOR THE           
002000*                              FINAL PRICE AS FOR THE GRID.               
002100*   1998-11-09 - S.PRATT     - CR-2277 - YEAR 2000 REMEDIATION.           
002200*                              NO DATE FIELDS IN THIS MODULE -            
002300*                              REVIEWED, NO CHANGE REQUIRED.              
002400*   2004-08-30 - D.OKONKWO   - CR-3340 - REVIEW BAND NOW TESTS            
002500*                              AGAINST THE CEILING AS WELL AS THE         
002600*                              FLOOR (PREVIOUSLY CEILING BREACHES         
002700*                              FELL THROUGH TO APPROVED).                 
002800*   2025-02-11 - T.ABARA     - CR-4661 - CORRECTED THE FUNCTION F         
002900*                              BANNER COMMENT - IT STILL SHOWED           
003000*                              THE OLD "COGS * (1 + CEILING-PCT)"         
003100*                              FORMULA FROM BEFORE CR-3340, EVEN          
003200*                              THOUGH THE COMPUTE ITSELF WAS              
003300*                              ALREADY RIGHT.  NO LOGIC CHANGE.           
003400*   2025-02-18 - T.ABARA     - CR-4672 - REMOVED THE "CEILING NOT         
003500*                              BELOW FLOOR" CLAMP AFTER FUNCTION F.       
003600*                              PRICING POLICY DOES NOT CALL FOR           
003700*                              ONE - CEILING-PRICE IS ALWAYS COGS         
003800*                              * CEILING-PCT, PERIOD - AND A BAD          
003900*                              POLICY ROW SHOULD SURFACE AS A BAD         
004000*                              GRID, NOT BE MASKED HERE.                  
004100*   2025-02-24 - T.ABARA     - CR-4673 - WS-MARGEM-ATUAL WAS ONLY         
004200*                              TWO DECIMALS WIDE, SO FUNCTION A           
004300*                              ROUNDED THE MARGIN TO THE NEAREST          
004400*                              CENT-OF-A-PERCENT BEFORE TESTING IT        
004500*                              AGAINST THE FOUR-DECIMAL MIN-MARGIN-       
004600*                              PCT FLOOR, WHICH COULD LET A DEAL          
004700*                              SLIP FROM REJECT TO APPROVED ON THE        
004800*                              ROUNDING ALONE.  WIDENED TO MATCH          
004900*                              LK-MIN-MARGIN-PCT.                         
005000******************************************************************        
005100 IDENTIFICATION DIVISION.                                                 
005200 PROGRAM-ID.    QPR0100.                                                  
005300 AUTHOR.        R. HARTLEY.                                               
005400 INSTALLATION.  GLOBAL COMMERCIAL SYSTEMS - PRICING DIVISION.             
005500 DATE-WRITTEN.  1989-04-11.                                               
005600 DATE-COMPILED.                                                           
005700 SECURITY.      STANDARD - BATCH, NO ONLINE ACCESS.                       
005800*                                                                         
005900 ENVIRONMENT DIVISION.                                                    
006000 CONFIGURATION SECTION.                                                   
006100 SPECIAL-NAMES.                                                           
006200     C01 IS TOP-OF-FORM.                                                  
006300*                                                                         
006400 DATA DIVISION.                                                           
006500 WORKING-STORAGE SECTION.                                                 
006600*                                                                         
006700 01  WS-AREA-TRABALHO.                                                    
006800     05  WS-MARGEM-MINIMA             PIC 9(07)V99.                       
006900     05  WS-MARGEM-MINIMA-R REDEFINES WS-MARGEM-MINIMA.                   
007000         10  FILLER                   PIC 9(05).                          
007100         10  WS-MARGEM-MIN-CENTAVOS   PIC 9(02)V99.                       
007200     05  WS-MARGEM-ATUAL              PIC S9(02)V9999.                    
007300     05  WS-MARGEM-ATUAL-R REDEFINES WS-MARGEM-ATUAL.                     
007400         10  WS-MARGEM-ATUAL-SINAL    PIC X(01).                          
007500         10  FILLER                   PIC 9(05).                          
007600     05  FILLER                       PIC X(05).                          
007700*                                                                         
007800 01  WS-AREA-PRECO.                                                       
007900     05  WS-PRECO-CALC                PIC 9(07)V99.                       
008000     05  WS-PRECO-CALC-R REDEFINES WS-PRECO-CALC.                         
008100         10  FILLER                   PIC 9(05).                          
008200         10  WS-PRECO-CALC-CENTAVOS   PIC 9(02)V99.                       
008300*                                                                         
008400 LINKAGE SECTION.                                                         
008500*                                                                         
008600 01  LK-AREA-POLITICA.                                                    
008700     05  LK-FUNCAO                    PIC X(01).                          
008800         88  LK-FUNC-FAIXA            VALUE "F".                          
008900         88  LK-FUNC-APROV            VALUE "A".                          
009000     05  LK-MIN-MARGIN-PCT            PIC V9(04).                         
009100     05  LK-CEILING-PCT               PIC 9V9(04).                        
009200     05  LK-COGS-AMT                  PIC 9(07)V99.                       
009300     05  LK-PROPOSED-PRICE            PIC 9(07)V99.                       
009400     05  LK-CEILING-PRICE             PIC 9(07)V99.                       
009500     05  LK-FLOOR-PRICE               PIC 9(07)V99.                       
009600     05  LK-APPROVAL-BAND             PIC X(08).                          
009700*                                                                         
009800 PROCEDURE DIVISION USING LK-AREA-POLITICA.                               
009900*                                                                         
010000 P000-PRINCIPAL.                                                          
010100*                                                                         
010200     IF LK-FUNC-FAIXA                                                     
010300         PERFORM P100-CALCULA-FAIXA THRU P100-FIM                         
010400     ELSE                                                                 
010500         PERFORM P200-CLASSIFICA    THRU P200-FIM                         
010600     END-IF.                                                              
010700*                                                                         
010800     GOBACK.                                                              
010900*-----------------------------------------------------------------        
011000* FUNCTION F - FLOOR PRICE = COGS * (1 + MIN-MARGIN-PCT).                 
011100*              CEILING PRICE = COGS * CEILING-PCT.                        
011200*-----------------------------------------------------------------        
011300 P100-CALCULA-FAIXA.                                                      
011400*                                                                         
011500     COMPUTE LK-FLOOR-PRICE ROUNDED =                                     
011600             LK-COGS-AMT * (1 + LK-MIN-MARGIN-PCT).                       
011700*                                                                         
011800     COMPUTE LK-CEILING-PRICE ROUNDED =                                   
011900             LK-COGS-AMT * LK-CEILING-PCT.                                
012000*                                                                         
012100 P100-FIM.                                                                
012200     EXIT.                                                                
012300*-----------------------------------------------------------------        
012400* FUNCTION A - APPROVAL BAND.                                             
012500*   REJECT   - PRICE BELOW FLOOR (MARGIN BELOW THE MINIMUM).              
012600*   REVIEW   - PRICE AT OR ABOVE FLOOR BUT ABOVE THE CEILING.             
012700*   APPROVED - PRICE WITHIN THE FLOOR/CEILING BAND.                       
012800*-----------------------------------------------------------------        
012900 P200-CLASSIFICA.                                                         
013000*                                                                         
013100     IF LK-COGS-AMT > ZERO                                                
013200         COMPUTE WS-MARGEM-ATUAL ROUNDED =                                
013300             (LK-PROPOSED-PRICE - LK-COGS-AMT) / LK-COGS-AMT              
013400     ELSE                                                                 
013500         MOVE ZERO TO WS-MARGEM-ATUAL                                     
013600     END-IF.                                                              
013700*                                                                         
013800     IF WS-MARGEM-ATUAL < LK-MIN-MARGIN-PCT                               
013900         MOVE "REJECT"   TO LK-APPROVAL-BAND                              
014000     ELSE                                                                 
014100         IF LK-PROPOSED-PRICE > LK-CEILING-PRICE                          
014200             MOVE "REVIEW"   TO LK-APPROVAL-BAND                          
014300         ELSE                                                             
014400             MOVE "APPROVED" TO LK-APPROVAL-BAND                          
014500         END-IF                                                           
014600     END-IF.                                                              
014700*                                                                         
014800 P200-FIM.                                                                
014900     EXIT.                                                                
015000*                                                                         
015100 END PROGRAM QPR0100.                                                     
015200                                                                          
