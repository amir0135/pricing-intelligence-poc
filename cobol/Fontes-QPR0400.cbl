000100******************************************************************        
000200* PROGRAM........: QPR0400                                                
000300* INSTALLATION...: GLOBAL COMMERCIAL SYSTEMS - PRICING DIVISION           
000400* AUTHOR.........: M. SOUZA                                               
000500* DATE-WRITTEN...: 2024-11-18                                             
000600* SECURITY.......: STANDARD - BATCH, NO ONLINE ACCESS                     
000700* PURPOSE........: VOLUME-TIER CANDIDATE RULES.  CALLED BY                
000800*                  QPR0000 ONLY WHEN A QUOTE'S (REGION, FAMILY)           
000900*                  HAS NO MATCHING POLICY ROW, SO THE 20-POINT            
001000*                  PRICE GRID CAN STILL BE ANCHORED AROUND A              
001100*                  SENSIBLE VOLUME-BASED DISCOUNT RATHER THAN THE         
001200*                  FALLBACK FLOOR/CEILING CONSTANTS ALONE.                
001300******************************************************************        
001400* CHANGE LOG:                                                             
001500*   2024-11-18 - M.SOUZA     - RQ-4598 - INITIAL RELEASE.  SMALL/         
001600*                              MEDIUM/LARGE VOLUME TIERS WITH             
001700*                              TIERED DISCOUNTS AND A FOUR-POINT          
001800*                              ANCHOR CANDIDATE LIST.                     
001900******************************************************************        
002000 IDENTIFICATION DIVISION.                                                 
002100 PROGRAM-ID.    QPR0400.                                                  
002200 AUTHOR.        M. SOUZA.                                                 
002300 INSTALLATION.  GLOBAL COMMERCIAL SYSTEMS - PRICING DIVISION.             
002400 DATE-WRITTEN.  2024-11-18.                                               
002500 DATE-COMPILED.                                                           
002600 SECURITY.      STANDARD - BATCH, NO ONLINE ACCESS.                       
002700*                                                                         
002800 ENVIRONMENT DIVISION.                                                    
002900 CONFIGURATION SECTION.                                                   
003000 SPECIAL-NAMES.                                                           
003100     C01 IS TOP-OF-FORM.                                                  
003200*                                                                         
003300 DATA DIVISION.                                                           
003400 WORKING-STORAGE SECTION.                                                 
003500*                                                                         
003600 01  WS-AREA-CALCULO.                                                     
003700     05  WS-DESCONTO-PCT              PIC V9(04).                         
003800     05  WS-ANCORA                    PIC 9(07)V99.                       
003900     05  WS-ANCORA-R REDEFINES WS-ANCORA.                                 
004000         10  FILLER                   PIC 9(05).                          
004100         10  WS-ANCORA-CENTAVOS       PIC 9(02)V99.                       
004200     05  WS-CAND-BRUTO OCCURS 4 TIMES PIC 9(07)V99.                       
004300*                                                                         
004400 01  WS-AREA-FAIXA.                                                       
004500     05  WS-MIN-CALC                  PIC 9(07)V99.                       
004600     05  WS-MIN-CALC-R REDEFINES WS-MIN-CALC.                             
004700         10  FILLER                   PIC 9(05).                          
004800         10  WS-MIN-CALC-CENTAVOS     PIC 9(02)V99.                       
004900     05  WS-MAX-CALC                  PIC 9(07)V99.                       
005000     05  WS-MAX-CALC-R REDEFINES WS-MAX-CALC.                             
005100         10  FILLER                   PIC 9(05).                          
005200         10  WS-MAX-CALC-CENTAVOS     PIC 9(02)V99.                       
005300*                                                                         
005400 77  WS-IX-CAND                       PIC 9(01) COMP.                     
005500 77  WS-QTD-FINAL                     PIC 9(02) COMP VALUE ZERO.          
005600*                                                                         
005700 LINKAGE SECTION.                                                         
005800*                                                                         
005900 01  LK-AREA-VOLUME.                                                      
006000     05  LK-LIST-PRICE                PIC 9(07)V99.                       
006100     05  LK-QUANTITY                  PIC 9(05).                          
006200     05  LK-TIER                      PIC X(06).                          
006300     05  LK-DISCOUNT-PCT              PIC V9(04).                         
006400     05  LK-MIN-PRICE                 PIC 9(07)V99.                       
006500     05  LK-MAX-PRICE                 PIC 9(07)V99.                       
006600     05  LK-QTD-CANDIDATOS            PIC 9(02) COMP.                     
006700     05  LK-CANDIDATOS OCCURS 6 TIMES PIC 9(07)V99.                       
006800*                                                                         
006900 PROCEDURE DIVISION USING LK-AREA-VOLUME.                                 
007000*                                                                         
007100 P000-PRINCIPAL.                                                          
007200*                                                                         
007300     PERFORM P100-CLASSIFICA-TIER    THRU P100-FIM.                       
007400     PERFORM P200-CALCULA-FAIXA      THRU P200-FIM.                       
007500     PERFORM P300-MONTA-CANDIDATOS   THRU P300-FIM.                       
007600*                                                                         
007700     GOBACK.                                                              
007800*-----------------------------------------------------------------        
007900* QTY <= 10 SMALL 0% DISCOUNT; <= 100 MEDIUM 5%; ELSE LARGE 10%.          
008000*-----------------------------------------------------------------        
008100 P100-CLASSIFICA-TIER.                                                    
008200*                                                                         
008300     IF LK-QUANTITY <= 10                                                 
008400         MOVE "SMALL "  TO LK-TIER                                        
008500         MOVE .0000     TO WS-DESCONTO-PCT                                
008600     ELSE                                                                 
008700         IF LK-QUANTITY <= 100                                            
008800             MOVE "MEDIUM" TO LK-TIER                                     
008900             MOVE .0500    TO WS-DESCONTO-PCT                             
009000         ELSE                                                             
009100             MOVE "LARGE " TO LK-TIER                                     
009200             MOVE .1000    TO WS-DESCONTO-PCT                             
009300         END-IF                                                           
009400     END-IF.                                                              
009500*                                                                         
009600     MOVE WS-DESCONTO-PCT TO LK-DISCOUNT-PCT.                             
009700*                                                                         
009800 P100-FIM.                                                                
009900     EXIT.                                                                
010000*-----------------------------------------------------------------        
010100* MIN PRICE = LIST * 0.70 (MAX 30% DISCOUNT); MAX = LIST * 1.20.          
010200*-----------------------------------------------------------------        
010300 P200-CALCULA-FAIXA.                                                      
010400*                                                                         
010500     COMPUTE LK-MIN-PRICE ROUNDED = LK-LIST-PRICE * .70.                  
010600     COMPUTE LK-MAX-PRICE ROUNDED = LK-LIST-PRICE * 1.20.                 
010700*                                                                         
010800 P200-FIM.                                                                
010900     EXIT.                                                                
011000*-----------------------------------------------------------------        
011100* ANCHOR = LIST * (1 - DISCOUNT); CANDIDATES = ANCHOR,                    
011200* ANCHOR*0.95, ANCHOR*0.90, ANCHOR*1.05, FILTERED TO [MIN,MAX],           
011300* PLUS MIN AND MAX.                                                       
011400*-----------------------------------------------------------------        
011500 P300-MONTA-CANDIDATOS.                                                   
011600*                                                                         
011700     COMPUTE WS-ANCORA ROUNDED =                                          
011800             LK-LIST-PRICE * (1 - WS-DESCONTO-PCT).                       
011900*                                                                         
012000     COMPUTE WS-CAND-BRUTO (1) ROUNDED = WS-ANCORA * 1.00.                
012100     COMPUTE WS-CAND-BRUTO (2) ROUNDED = WS-ANCORA * .95.                 
012200     COMPUTE WS-CAND-BRUTO (3) ROUNDED = WS-ANCORA * .90.                 
012300     COMPUTE WS-CAND-BRUTO (4) ROUNDED = WS-ANCORA * 1.05.                
012400*                                                                         
012500     MOVE ZERO TO WS-QTD-FINAL.                                           
012600*                                                                         
012700     PERFORM P310-FILTRA-CANDIDATO THRU P310-FIM                          
012800             VARYING WS-IX-CAND FROM 1 BY 1                               
012900             UNTIL WS-IX-CAND > 4.                                        
013000*                                                                         
013100     IF WS-QTD-FINAL < 6                                                  
013200         ADD 1 TO WS-QTD-FINAL                                            
013300         MOVE LK-MIN-PRICE TO LK-CANDIDATOS (WS-QTD-FINAL)                
013400     END-IF.                                                              
013500*                                                                         
013600     IF WS-QTD-FINAL < 6                                                  
013700         ADD 1 TO WS-QTD-FINAL                                            
013800         MOVE LK-MAX-PRICE TO LK-CANDIDATOS (WS-QTD-FINAL)                
013900     END-IF.                                                              
014000*                                                                         
014100     MOVE WS-QTD-FINAL TO LK-QTD-CANDIDATOS.                              
014200*                                                                         
014300 P300-FIM.                                                                
014400     EXIT.                                                                
014500*                                                                         
014600 P310-FILTRA-CANDIDATO.                                                   
014700*                                                                         
014800     IF WS-CAND-BRUTO (WS-IX-CAND) >= LK-MIN-PRICE                        
014900        AND WS-CAND-BRUTO (WS-IX-CAND) <= LK-MAX-PRICE                    
015000         ADD 1 TO WS-QTD-FINAL                                            
015100         MOVE WS-CAND-BRUTO (WS-IX-CAND)                                  
015200                         TO LK-CANDIDATOS (WS-QTD-FINAL)                  
015300     END-IF.                                                              
015400*                                                                         
015500 P310-FIM.                                                                
015600     EXIT.                                                                
015700*                                                                         
015800 END PROGRAM QPR0400.                                                     
015900                                                                          
