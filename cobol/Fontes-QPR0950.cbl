000100******************************************************************        
000200* PROGRAM........: QPR0950                                                
000300* INSTALLATION...: GLOBAL COMMERCIAL SYSTEMS - PRICING DIVISION           
000400* AUTHOR.........: R. HARTLEY                                             
000500* DATE-WRITTEN...: 1991-09-30                                             
000600* SECURITY.......: STANDARD - BATCH, NO ONLINE ACCESS                     
000700* PURPOSE........: WIN-CURVE BATCH (SECONDARY REPORT).  FOR EACH          
000800*                  QUOTE ON THE QUOTES FILE, GENERATES 15                 
000900*                  EQUALLY SPACED CANDIDATE PRICES FROM THE               
001000*                  POLICY FLOOR TO THE POLICY CEILING AND WRITES          
001100*                  ONE (PRICE, P-WIN) LINE PER POINT TO THE               
001200*                  WIN-CURVE REPORT.  USES THE SAME ENRICHMENT            
001300*                  AND SCORING RULES AS THE MAIN PRICING BATCH            
001400*                  (QPR0000) BUT IS RUN SEPARATELY BECAUSE IT IS          
001500*                  ONLY NEEDED WHEN ANALYSTS ASK FOR THE FULL             
001600*                  PRICE/WIN-RATE CURVE ON A SMALL SET OF DEALS.          
001700******************************************************************        
001800* CHANGE LOG:                                                             
001900*   1991-09-30 - R.HARTLEY   - CR-0650 - INITIAL RELEASE, 15              
002000*                              POINT CURVE, SHARES QPR0100 AND            
002100*                              QPR0300 WITH THE MAIN BATCH.               
002200*   1998-11-09 - S.PRATT     - CR-2277 - YEAR 2000 REMEDIATION.           
002300*                              SYSTEM DATE NOW ACCEPTED AS                
002400*                              YYYYMMDD FOR THE REPORT HEADING.           
002500*   2011-06-14 - D.OKONKWO   - CR-4115 - REFERENCE TABLES NOW             
002600*                              BINARY-SEARCHED (SEARCH ALL) TO            
002700*                              MATCH QPR0000.                             
002800******************************************************************        
002900 IDENTIFICATION DIVISION.                                                 
003000 PROGRAM-ID.    QPR0950.                                                  
003100 AUTHOR.        R. HARTLEY.                                               
003200 INSTALLATION.  GLOBAL COMMERCIAL SYSTEMS - PRICING DIVISION.             
003300 DATE-WRITTEN.  1991-09-30.                                               
003400 DATE-COMPILED.                                                           
003500 SECURITY.      STANDARD - BATCH, NO ONLINE ACCESS.                       
003600*                                                                         
003700 ENVIRONMENT DIVISION.                                                    
003800 CONFIGURATION SECTION.                                                   
003900 SPECIAL-NAMES.                                                           
004000     C01 IS TOP-OF-FORM.                                                  
004100*                                                                         
004200 INPUT-OUTPUT SECTION.                                                    
004300 FILE-CONTROL.                                                            
004400*                                                                         
004500     SELECT QUOTES           ASSIGN TO QUOTES                             
004600         ORGANIZATION   IS SEQUENTIAL                                     
004700         ACCESS         IS SEQUENTIAL                                     
004800         FILE STATUS    IS WS-FS-QUOTES.                                  
004900*                                                                         
005000     SELECT PRODUCTS         ASSIGN TO PRODUCTS                           
005100         ORGANIZATION   IS SEQUENTIAL                                     
005200         ACCESS         IS SEQUENTIAL                                     
005300         FILE STATUS    IS WS-FS-PRODUCTS.                                
005400*                                                                         
005500     SELECT CUSTOMERS        ASSIGN TO CUSTOMERS                          
005600         ORGANIZATION   IS SEQUENTIAL                                     
005700         ACCESS         IS SEQUENTIAL                                     
005800         FILE STATUS    IS WS-FS-CUSTOMERS.                               
005900*                                                                         
006000     SELECT COGS             ASSIGN TO COGS                               
006100         ORGANIZATION   IS SEQUENTIAL                                     
006200         ACCESS         IS SEQUENTIAL                                     
006300         FILE STATUS    IS WS-FS-COGS.                                    
006400*                                                                         
006500     SELECT POLICY           ASSIGN TO POLICY                             
006600         ORGANIZATION   IS SEQUENTIAL                                     
006700         ACCESS         IS SEQUENTIAL                                     
006800         FILE STATUS    IS WS-FS-POLICY.                                  
006900*                                                                         
007000     SELECT WIN-CURVE        ASSIGN TO WINCURVE                           
007100         ORGANIZATION   IS LINE SEQUENTIAL                                
007200         ACCESS         IS SEQUENTIAL                                     
007300         FILE STATUS    IS WS-FS-CURVA.                                   
007400*                                                                         
007500 DATA DIVISION.                                                           
007600 FILE SECTION.                                                            
007700*                                                                         
007800 FD  QUOTES                                                               
007900     RECORDING MODE IS F                                                  
008000     LABEL RECORDS ARE STANDARD                                           
008100     RECORD CONTAINS 80 CHARACTERS.                                       
008200     COPY QPRQUOTE.                                                       
008300*                                                                         
008400 FD  PRODUCTS                                                             
008500     RECORDING MODE IS F                                                  
008600     LABEL RECORDS ARE STANDARD                                           
008700     RECORD CONTAINS 40 CHARACTERS.                                       
008800     COPY QPRPROD.                                                        
008900*                                                                         
009000 FD  CUSTOMERS                                                            
009100     RECORDING MODE IS F                                                  
009200     LABEL RECORDS ARE STANDARD                                           
009300     RECORD CONTAINS 40 CHARACTERS.                                       
009400     COPY QPRCUST.                                                        
009500*                                                                         
009600 FD  COGS                                                                 
009700     RECORDING MODE IS F                                                  
009800     LABEL RECORDS ARE STANDARD                                           
009900     RECORD CONTAINS 20 CHARACTERS.                                       
010000     COPY QPRCOGS.                                                        
010100*                                                                         
010200 FD  POLICY                                                               
010300     RECORDING MODE IS F                                                  
010400     LABEL RECORDS ARE STANDARD                                           
010500     RECORD CONTAINS 30 CHARACTERS.                                       
010600     COPY QPRPLCY.                                                        
010700*                                                                         
010800 FD  WIN-CURVE.                                                           
010900 01  REG-CURVA                        PIC X(80).                          
011000*                                                                         
011100 WORKING-STORAGE SECTION.                                                 
011200*                                                                         
011300 77  WS-FS-QUOTES                     PIC X(02).                          
011400     88  WS-FS-QUOTES-OK              VALUE "00".                         
011500 77  WS-FS-PRODUCTS                   PIC X(02).                          
011600     88  WS-FS-PRODUCTS-OK            VALUE "00".                         
011700 77  WS-FS-CUSTOMERS                  PIC X(02).                          
011800     88  WS-FS-CUSTOMERS-OK           VALUE "00".                         
011900 77  WS-FS-COGS                       PIC X(02).                          
012000     88  WS-FS-COGS-OK                VALUE "00".                         
012100 77  WS-FS-POLICY                     PIC X(02).                          
012200     88  WS-FS-POLICY-OK              VALUE "00".                         
012300 77  WS-FS-CURVA                      PIC X(02).                          
012400     88  WS-FS-CURVA-OK               VALUE "00".                         
012500*                                                                         
012600 01  WS-SWITCHES.                                                         
012700     05  WS-FIM-PRODUTOS              PIC X(01) VALUE "N".                
012800         88  WS-FIM-PRODUTOS-88       VALUE "S".                          
012900     05  WS-FIM-CLIENTES              PIC X(01) VALUE "N".                
013000         88  WS-FIM-CLIENTES-88       VALUE "S".                          
013100     05  WS-FIM-COGS                  PIC X(01) VALUE "N".                
013200         88  WS-FIM-COGS-88           VALUE "S".                          
013300     05  WS-FIM-POLITICA              PIC X(01) VALUE "N".                
013400         88  WS-FIM-POLITICA-88       VALUE "S".                          
013500     05  WS-FIM-COTACOES              PIC X(01) VALUE "N".                
013600         88  WS-FIM-COTACOES-88       VALUE "S".                          
013700*                                                                         
013800 01  WS-TAB-PRODUTOS.                                                     
013900     05  WS-QTD-PRODUTOS              PIC 9(04) COMP VALUE ZERO.          
014000     05  TAB-PRODUTOS                                                     
014100                 OCCURS 1 TO 4000 TIMES                                   
014200                 DEPENDING ON WS-QTD-PRODUTOS                             
014300                 ASCENDING KEY IS TAB-PD-SKU                              
014400                 INDEXED BY IX-PROD.                                      
014500         10  TAB-PD-SKU               PIC X(10).                          
014600         10  TAB-PD-PRODUCT-ID        PIC X(08).                          
014700         10  TAB-PD-FAMILY            PIC X(10).                          
014800         10  TAB-PD-LIST-PRICE        PIC 9(07)V99.                       
014900*                                                                         
015000 01  WS-TAB-CLIENTES.                                                     
015100     05  WS-QTD-CLIENTES              PIC 9(04) COMP VALUE ZERO.          
015200     05  TAB-CLIENTES                                                     
015300                 OCCURS 1 TO 4000 TIMES                                   
015400                 DEPENDING ON WS-QTD-CLIENTES                             
015500                 ASCENDING KEY IS TAB-CU-CUSTOMER-ID                      
015600                 INDEXED BY IX-CLI.                                       
015700         10  TAB-CU-CUSTOMER-ID       PIC X(08).                          
015800         10  TAB-CU-SEGMENT           PIC X(10).                          
015900         10  TAB-CU-INDUSTRY          PIC X(12).                          
016000         10  TAB-CU-REGION            PIC X(08).                          
016100*                                                                         
016200 01  WS-TAB-COGS.                                                         
016300     05  WS-QTD-COGS                  PIC 9(04) COMP VALUE ZERO.          
016400     05  TAB-COGS                                                         
016500                 OCCURS 1 TO 4000 TIMES                                   
016600                 DEPENDING ON WS-QTD-COGS                                 
016700                 ASCENDING KEY IS TAB-CG-PRODUCT-ID                       
016800                 INDEXED BY IX-COGS.                                      
016900         10  TAB-CG-PRODUCT-ID        PIC X(08).                          
017000         10  TAB-CG-COGS-AMT          PIC 9(07)V99.                       
017100*                                                                         
017200 01  WS-TAB-POLITICA.                                                     
017300     05  WS-QTD-POLITICA              PIC 9(03) COMP VALUE ZERO.          
017400     05  TAB-POLITICA                                                     
017500                 OCCURS 1 TO 500 TIMES                                    
017600                 DEPENDING ON WS-QTD-POLITICA                             
017700                 ASCENDING KEY IS TAB-PL-CHAVE                            
017800                 INDEXED BY IX-POL.                                       
017900         10  TAB-PL-CHAVE.                                                
018000             15  TAB-PL-REGION        PIC X(08).                          
018100             15  TAB-PL-FAMILY        PIC X(10).                          
018200         10  TAB-PL-MIN-MARGIN-PCT    PIC V9(04).                         
018300         10  TAB-PL-CEILING-PCT       PIC 9V9(04).                        
018400*                                                                         
018500 01  WS-COTACAO-ATUAL.                                                    
018600     05  WS-ENR-PRODUCT-ID            PIC X(08).                          
018700     05  WS-ENR-FAMILY                PIC X(10).                          
018800     05  WS-ENR-LIST-PRICE            PIC 9(07)V99.                       
018900     05  WS-ENR-LIST-PRICE-R REDEFINES WS-ENR-LIST-PRICE.                 
019000         10  FILLER                   PIC 9(05).                          
019100         10  WS-ENR-LIST-CENTAVOS     PIC 9(02)V99.                       
019200     05  WS-ENR-COGS-AMT              PIC 9(07)V99.                       
019300     05  WS-ENR-COGS-ACHADO           PIC X(01).                          
019400     05  WS-ENR-SEGMENT               PIC X(10).                          
019500     05  WS-ENR-REGION                PIC X(08).                          
019600     05  WS-ENR-COMPETITOR-PRICE      PIC 9(07)V99.                       
019700     05  WS-ENR-COMPETITOR-PRICE-R REDEFINES                              
019800                 WS-ENR-COMPETITOR-PRICE.                                 
019900         10  FILLER                   PIC 9(05).                          
020000         10  WS-ENR-COMPETITOR-CENT   PIC 9(02)V99.                       
020100*                                                                         
020200 01  WS-FAIXA-POLITICA.                                                   
020300     05  WS-MIN-MARGIN-PCT            PIC V9(04).                         
020400     05  WS-CEILING-PCT               PIC 9V9(04).                        
020500     05  WS-FLOOR-PRICE               PIC 9(07)V99.                       
020600     05  WS-FLOOR-PRICE-R REDEFINES WS-FLOOR-PRICE.                       
020700         10  FILLER                   PIC 9(05).                          
020800         10  WS-FLOOR-CENTAVOS        PIC 9(02)V99.                       
020900     05  WS-CEILING-PRICE             PIC 9(07)V99.                       
021000*                                                                         
021100 01  WS-LKS-QPR0100.                                                      
021200     05  LKS0100-FUNCAO               PIC X(01).                          
021300     05  LKS0100-MIN-MARGIN-PCT       PIC V9(04).                         
021400     05  LKS0100-CEILING-PCT          PIC 9V9(04).                        
021500     05  LKS0100-COGS-AMT             PIC 9(07)V99.                       
021600     05  LKS0100-PROPOSED-PRICE       PIC 9(07)V99.                       
021700     05  LKS0100-CEILING-PRICE        PIC 9(07)V99.                       
021800     05  LKS0100-FLOOR-PRICE          PIC 9(07)V99.                       
021900     05  LKS0100-APPROVAL-BAND        PIC X(08).                          
022000*                                                                         
022100 01  WS-LKS-QPR0300.                                                      
022200     05  LKS0300-PROPOSED-PRICE       PIC 9(07)V99.                       
022300     05  LKS0300-COGS-AMT             PIC 9(07)V99.                       
022400     05  LKS0300-LIST-PRICE           PIC 9(07)V99.                       
022500     05  LKS0300-COMPETITOR-PRICE     PIC 9(07)V99.                       
022600     05  LKS0300-QUANTITY             PIC 9(05).                          
022700     05  LKS0300-CHANNEL              PIC X(08).                          
022800     05  LKS0300-COUNTRY              PIC X(02).                          
022900     05  LKS0300-REGION               PIC X(08).                          
023000     05  LKS0300-MARGIN-PCT           PIC S9(02)V9999.                    
023100     05  LKS0300-DISCOUNT-DEPTH       PIC S9(02)V9999.                    
023200     05  LKS0300-PRICE-VS-COMP        PIC 9(02)V9999.                     
023300     05  LKS0300-VOLUME-TIER          PIC X(06).                          
023400     05  LKS0300-PRICE-POSITION       PIC X(05).                          
023500     05  LKS0300-P-WIN                PIC V999.                           
023600*                                                                         
023700 01  WS-CURVA.                                                            
023800     05  WS-IX-PONTO                  PIC 9(02) COMP.                     
023900     05  WS-CURVA-PRECO OCCURS 15 TIMES PIC 9(07)V99.                     
024000     05  WS-CURVA-PWIN  OCCURS 15 TIMES PIC V999.                         
024100*                                                                         
024200 01  WS-LST-CAB.                                                          
024300     05  FILLER                       PIC X(132) VALUE ALL "=".           
024400*                                                                         
024500 01  WS-LST-TITULO.                                                       
024600     05  FILLER                       PIC X(02) VALUE SPACES.             
024700     05  FILLER                       PIC X(50) VALUE                     
024800         "QPR0950 - WIN-CURVE BATCH - 15-POINT PRICE CURVE".              
024900     05  FILLER                       PIC X(80) VALUE SPACES.             
025000*                                                                         
025100 01  WS-LST-COL.                                                          
025200     05  FILLER                       PIC X(01) VALUE SPACES.             
025300     05  FILLER                       PIC X(10) VALUE "QUOTE-ID".         
025400     05  FILLER                       PIC X(01) VALUE SPACES.             
025500     05  FILLER                       PIC X(10) VALUE "SKU".              
025600     05  FILLER                       PIC X(01) VALUE SPACES.             
025700     05  FILLER                       PIC X(10) VALUE "PRICE".            
025800     05  FILLER                       PIC X(01) VALUE SPACES.             
025900     05  FILLER                       PIC X(07) VALUE "P-WIN".            
026000     05  FILLER                       PIC X(91) VALUE SPACES.             
026100*                                                                         
026200 01  WS-LST-DETALHE.                                                      
026300     05  FILLER                       PIC X(01) VALUE SPACES.             
026400     05  WS-DET-QUOTE-ID              PIC X(10).                          
026500     05  FILLER                       PIC X(01) VALUE SPACES.             
026600     05  WS-DET-SKU                   PIC X(10).                          
026700     05  FILLER                       PIC X(01) VALUE SPACES.             
026800     05  WS-DET-PRECO                 PIC Z(5)9.99.                       
026900     05  FILLER                       PIC X(01) VALUE SPACES.             
027000     05  WS-DET-PWIN                  PIC Z.999.                          
027100     05  FILLER                       PIC X(90) VALUE SPACES.             
027200*                                                                         
027300 01  WS-CONTADORES.                                                       
027400     05  WS-QTD-LIDOS                 PIC 9(07) COMP VALUE ZERO.          
027500     05  WS-QTD-GRAVADOS              PIC 9(07) COMP VALUE ZERO.          
027600*                                                                         
027700 77  WS-IX-AUX                        PIC 9(02) COMP.                     
027800*                                                                         
027900 PROCEDURE DIVISION.                                                      
028000*                                                                         
028100 MAIN-PROCEDURE.                                                          
028200*                                                                         
028300     PERFORM P100-INICIALIZA        THRU P100-FIM.                        
028400     PERFORM P400-LE-COTACAO        THRU P400-FIM                         
028500             UNTIL WS-FIM-COTACOES-88.                                    
028600     PERFORM P900-ENCERRA           THRU P900-FIM.                        
028700     GOBACK.                                                              
028800*-----------------------------------------------------------------        
028900 P100-INICIALIZA.                                                         
029000*                                                                         
029100     OPEN INPUT  QUOTES PRODUCTS CUSTOMERS COGS POLICY.                   
029200     OPEN OUTPUT WIN-CURVE.                                               
029300*                                                                         
029400     IF NOT WS-FS-QUOTES-OK OR NOT WS-FS-PRODUCTS-OK                      
029500         OR NOT WS-FS-CUSTOMERS-OK OR NOT WS-FS-COGS-OK                   
029600         OR NOT WS-FS-POLICY-OK OR NOT WS-FS-CURVA-OK                     
029700         DISPLAY "QPR0950 - ERROR OPENING FILES - JOB ABENDED"            
029800         GO TO P100-FIM                                                   
029900     END-IF.                                                              
030000*                                                                         
030100     PERFORM P110-CARREGA-PRODUTOS  THRU P110-FIM.                        
030200     PERFORM P120-CARREGA-CLIENTES  THRU P120-FIM.                        
030300     PERFORM P130-CARREGA-COGS      THRU P130-FIM.                        
030400     PERFORM P140-CARREGA-POLITICA  THRU P140-FIM.                        
030500*                                                                         
030600     WRITE REG-CURVA FROM WS-LST-CAB.                                     
030700     WRITE REG-CURVA FROM WS-LST-TITULO.                                  
030800     WRITE REG-CURVA FROM WS-LST-CAB.                                     
030900     WRITE REG-CURVA FROM WS-LST-COL.                                     
031000*                                                                         
031100 P100-FIM.                                                                
031200     EXIT.                                                                
031300*-----------------------------------------------------------------        
031400 P110-CARREGA-PRODUTOS.                                                   
031500*                                                                         
031600     PERFORM P111-LE-PRODUTO THRU P111-FIM                                
031700             UNTIL WS-FIM-PRODUTOS-88.                                    
031800*                                                                         
031900 P110-FIM.                                                                
032000     EXIT.                                                                
032100*                                                                         
032200 P111-LE-PRODUTO.                                                         
032300*                                                                         
032400     READ PRODUCTS INTO REG-PRODUTO                                       
032500         AT END                                                           
032600             MOVE "S" TO WS-FIM-PRODUTOS                                  
032700             GO TO P111-FIM                                               
032800     END-READ.                                                            
032900*                                                                         
033000     ADD 1 TO WS-QTD-PRODUTOS.                                            
033100     MOVE PD-SKU           TO TAB-PD-SKU (WS-QTD-PRODUTOS).               
033200     MOVE PD-PRODUCT-ID    TO TAB-PD-PRODUCT-ID (WS-QTD-PRODUTOS).        
033300     MOVE PD-FAMILY        TO TAB-PD-FAMILY (WS-QTD-PRODUTOS).            
033400     MOVE PD-LIST-PRICE    TO TAB-PD-LIST-PRICE (WS-QTD-PRODUTOS).        
033500*                                                                         
033600 P111-FIM.                                                                
033700     EXIT.                                                                
033800*-----------------------------------------------------------------        
033900 P120-CARREGA-CLIENTES.                                                   
034000*                                                                         
034100     PERFORM P121-LE-CLIENTE THRU P121-FIM                                
034200             UNTIL WS-FIM-CLIENTES-88.                                    
034300*                                                                         
034400 P120-FIM.                                                                
034500     EXIT.                                                                
034600*                                                                         
034700 P121-LE-CLIENTE.                                                         
034800*                                                                         
034900     READ CUSTOMERS INTO REG-CLIENTE                                      
035000         AT END                                                           
035100             MOVE "S" TO WS-FIM-CLIENTES                                  
035200             GO TO P121-FIM                                               
035300     END-READ.                                                            
035400*                                                                         
035500     ADD 1 TO WS-QTD-CLIENTES.                                            
035600     MOVE CU-CUSTOMER-ID  TO TAB-CU-CUSTOMER-ID (WS-QTD-CLIENTES).        
035700     MOVE CU-SEGMENT      TO TAB-CU-SEGMENT (WS-QTD-CLIENTES).            
035800     MOVE CU-INDUSTRY     TO TAB-CU-INDUSTRY (WS-QTD-CLIENTES).           
035900     MOVE CU-REGION       TO TAB-CU-REGION (WS-QTD-CLIENTES).             
036000*                                                                         
036100 P121-FIM.                                                                
036200     EXIT.                                                                
036300*-----------------------------------------------------------------        
036400 P130-CARREGA-COGS.                                                       
036500*                                                                         
036600     PERFORM P131-LE-COGS THRU P131-FIM                                   
036700             UNTIL WS-FIM-COGS-88.                                        
036800*                                                                         
036900 P130-FIM.                                                                
037000     EXIT.                                                                
037100*                                                                         
037200 P131-LE-COGS.                                                            
037300*                                                                         
037400     READ COGS INTO REG-COGS                                              
037500         AT END                                                           
037600             MOVE "S" TO WS-FIM-COGS                                      
037700             GO TO P131-FIM                                               
037800     END-READ.                                                            
037900*                                                                         
038000     ADD 1 TO WS-QTD-COGS.                                                
038100     MOVE CG-PRODUCT-ID TO TAB-CG-PRODUCT-ID (WS-QTD-COGS).               
038200     MOVE CG-COGS-AMT   TO TAB-CG-COGS-AMT (WS-QTD-COGS).                 
038300*                                                                         
038400 P131-FIM.                                                                
038500     EXIT.                                                                
038600*-----------------------------------------------------------------        
038700 P140-CARREGA-POLITICA.                                                   
038800*                                                                         
038900     PERFORM P141-LE-POLITICA THRU P141-FIM                               
039000             UNTIL WS-FIM-POLITICA-88.                                    
039100*                                                                         
039200 P140-FIM.                                                                
039300     EXIT.                                                                
039400*                                                                         
039500 P141-LE-POLITICA.                                                        
039600*                                                                         
039700     READ POLICY INTO REG-POLITICA                                        
039800         AT END                                                           
039900             MOVE "S" TO WS-FIM-POLITICA                                  
040000             GO TO P141-FIM                                               
040100     END-READ.                                                            
040200*                                                                         
040300     ADD 1 TO WS-QTD-POLITICA.                                            
040400     MOVE PL-REGION          TO TAB-PL-REGION (WS-QTD-POLITICA).          
040500     MOVE PL-FAMILY          TO TAB-PL-FAMILY (WS-QTD-POLITICA).          
040600     MOVE PL-MIN-MARGIN-PCT  TO                                           
040700             TAB-PL-MIN-MARGIN-PCT (WS-QTD-POLITICA).                     
040800     MOVE PL-CEILING-PCT     TO                                           
040900             TAB-PL-CEILING-PCT (WS-QTD-POLITICA).                        
041000*                                                                         
041100 P141-FIM.                                                                
041200     EXIT.                                                                
041300*-----------------------------------------------------------------        
041400 P400-LE-COTACAO.                                                         
041500*                                                                         
041600     READ QUOTES INTO REG-COTACAO                                         
041700         AT END                                                           
041800             MOVE "S" TO WS-FIM-COTACOES                                  
041900             GO TO P400-FIM                                               
042000     END-READ.                                                            
042100*                                                                         
042200     ADD 1 TO WS-QTD-LIDOS.                                               
042300*                                                                         
042400     PERFORM P210-ENRIQUECE-COTACAO  THRU P210-FIM.                       
042500     PERFORM P220-CALCULA-FAIXA      THRU P220-FIM.                       
042600     PERFORM P500-MONTA-CURVA        THRU P500-FIM.                       
042700*                                                                         
042800 P400-FIM.                                                                
042900     EXIT.                                                                
043000*-----------------------------------------------------------------        
043100 P210-ENRIQUECE-COTACAO.                                                  
043200*                                                                         
043300     MOVE SPACES      TO WS-ENR-PRODUCT-ID.                               
043400     MOVE "WIDGETS"   TO WS-ENR-FAMILY.                                   
043500     MOVE ZERO        TO WS-ENR-LIST-PRICE.                               
043600*                                                                         
043700     IF WS-QTD-PRODUTOS > ZERO                                            
043800         SEARCH ALL TAB-PRODUTOS                                          
043900             AT END                                                       
044000                 CONTINUE                                                 
044100             WHEN TAB-PD-SKU (IX-PROD) = QR-SKU                           
044200                 MOVE TAB-PD-PRODUCT-ID (IX-PROD)                         
044300                                 TO WS-ENR-PRODUCT-ID                     
044400                 MOVE TAB-PD-FAMILY (IX-PROD)                             
044500                                 TO WS-ENR-FAMILY                         
044600                 MOVE TAB-PD-LIST-PRICE (IX-PROD)                         
044700                                 TO WS-ENR-LIST-PRICE                     
044800         END-SEARCH                                                       
044900     END-IF.                                                              
045000*                                                                         
045100     MOVE 80.00   TO WS-ENR-COGS-AMT.                                     
045200     MOVE "N"     TO WS-ENR-COGS-ACHADO.                                  
045300*                                                                         
045400     IF WS-QTD-COGS > ZERO AND WS-ENR-PRODUCT-ID NOT = SPACES             
045500         SEARCH ALL TAB-COGS                                              
045600             AT END                                                       
045700                 CONTINUE                                                 
045800             WHEN TAB-CG-PRODUCT-ID (IX-COGS) = WS-ENR-PRODUCT-ID         
045900                 MOVE TAB-CG-COGS-AMT (IX-COGS)                           
046000                                 TO WS-ENR-COGS-AMT                       
046100                 MOVE "S"        TO WS-ENR-COGS-ACHADO                    
046200         END-SEARCH                                                       
046300     END-IF.                                                              
046400*                                                                         
046500     MOVE "ENTERPRISE"  TO WS-ENR-SEGMENT.                                
046600     MOVE "EMEA"        TO WS-ENR-REGION.                                 
046700*                                                                         
046800     IF WS-QTD-CLIENTES > ZERO                                            
046900         SEARCH ALL TAB-CLIENTES                                          
047000             AT END                                                       
047100                 CONTINUE                                                 
047200             WHEN TAB-CU-CUSTOMER-ID (IX-CLI) = QR-CUSTOMER-ID            
047300                 MOVE TAB-CU-SEGMENT (IX-CLI)                             
047400                                 TO WS-ENR-SEGMENT                        
047500                 MOVE TAB-CU-REGION (IX-CLI)                              
047600                                 TO WS-ENR-REGION                         
047700         END-SEARCH                                                       
047800     END-IF.                                                              
047900*                                                                         
048000     COMPUTE WS-ENR-COMPETITOR-PRICE ROUNDED =                            
048100             WS-ENR-COGS-AMT * 1.3.                                       
048200*                                                                         
048300 P210-FIM.                                                                
048400     EXIT.                                                                
048500*-----------------------------------------------------------------        
048600 P220-CALCULA-FAIXA.                                                      
048700*                                                                         
048800     MOVE .1000   TO WS-MIN-MARGIN-PCT.                                   
048900     MOVE 2.0000  TO WS-CEILING-PCT.                                      
049000*                                                                         
049100     IF WS-QTD-POLITICA > ZERO                                            
049200         SEARCH ALL TAB-POLITICA                                          
049300             AT END                                                       
049400                 CONTINUE                                                 
049500             WHEN TAB-PL-REGION (IX-POL) = WS-ENR-REGION                  
049600              AND TAB-PL-FAMILY (IX-POL) = WS-ENR-FAMILY                  
049700                 MOVE TAB-PL-MIN-MARGIN-PCT (IX-POL)                      
049800                                 TO WS-MIN-MARGIN-PCT                     
049900                 MOVE TAB-PL-CEILING-PCT (IX-POL)                         
050000                                 TO WS-CEILING-PCT                        
050100         END-SEARCH                                                       
050200     END-IF.                                                              
050300*                                                                         
050400     MOVE "F"                     TO LKS0100-FUNCAO.                      
050500     MOVE WS-MIN-MARGIN-PCT       TO LKS0100-MIN-MARGIN-PCT.              
050600     MOVE WS-CEILING-PCT          TO LKS0100-CEILING-PCT.                 
050700     MOVE WS-ENR-COGS-AMT         TO LKS0100-COGS-AMT.                    
050800*                                                                         
050900     CALL "QPR0100" USING WS-LKS-QPR0100.                                 
051000*                                                                         
051100     MOVE LKS0100-FLOOR-PRICE     TO WS-FLOOR-PRICE.                      
051200     MOVE LKS0100-CEILING-PRICE   TO WS-CEILING-PRICE.                    
051300*                                                                         
051400 P220-FIM.                                                                
051500     EXIT.                                                                
051600*-----------------------------------------------------------------        
051700* 15 EQUALLY SPACED PRICES FROM FLOOR TO CEILING, ONE LINE EACH.          
051800*-----------------------------------------------------------------        
051900 P500-MONTA-CURVA.                                                        
052000*                                                                         
052100     PERFORM P510-PONTO-CURVA THRU P510-FIM                               
052200             VARYING WS-IX-PONTO FROM 1 BY 1                              
052300             UNTIL WS-IX-PONTO > 15.                                      
052400*                                                                         
052500 P500-FIM.                                                                
052600     EXIT.                                                                
052700*                                                                         
052800 P510-PONTO-CURVA.                                                        
052900*                                                                         
053000     COMPUTE WS-CURVA-PRECO (WS-IX-PONTO) ROUNDED =                       
053100             WS-FLOOR-PRICE +                                             
053200             (WS-CEILING-PRICE - WS-FLOOR-PRICE)                          
053300             * (WS-IX-PONTO - 1) / 14.                                    
053400*                                                                         
053500     MOVE WS-CURVA-PRECO (WS-IX-PONTO) TO LKS0300-PROPOSED-PRICE.         
053600     MOVE WS-ENR-COGS-AMT              TO LKS0300-COGS-AMT.               
053700     MOVE WS-ENR-LIST-PRICE            TO LKS0300-LIST-PRICE.             
053800     MOVE WS-ENR-COMPETITOR-PRICE    TO LKS0300-COMPETITOR-PRICE.         
053900     MOVE QR-QUANTITY                  TO LKS0300-QUANTITY.               
054000     MOVE QR-CHANNEL                   TO LKS0300-CHANNEL.                
054100     MOVE QR-COUNTRY                   TO LKS0300-COUNTRY.                
054200     MOVE WS-ENR-REGION                TO LKS0300-REGION.                 
054300*                                                                         
054400     CALL "QPR0300" USING WS-LKS-QPR0300.                                 
054500*                                                                         
054600     MOVE LKS0300-P-WIN TO WS-CURVA-PWIN (WS-IX-PONTO).                   
054700*                                                                         
054800     MOVE QR-QUOTE-ID                  TO WS-DET-QUOTE-ID.                
054900     MOVE QR-SKU                       TO WS-DET-SKU.                     
055000     MOVE WS-CURVA-PRECO (WS-IX-PONTO) TO WS-DET-PRECO.                   
055100     MOVE WS-CURVA-PWIN (WS-IX-PONTO)  TO WS-DET-PWIN.                    
055200*                                                                         
055300     WRITE REG-CURVA FROM WS-LST-DETALHE.                                 
055400     ADD 1 TO WS-QTD-GRAVADOS.                                            
055500*                                                                         
055600 P510-FIM.                                                                
055700     EXIT.                                                                
055800*-----------------------------------------------------------------        
055900 P900-ENCERRA.                                                            
056000*                                                                         
056100     DISPLAY "QPR0950 - RECORDS READ...: " WS-QTD-LIDOS.                  
056200     DISPLAY "QPR0950 - CURVE LINES WRITTEN: " WS-QTD-GRAVADOS.           
056300*                                                                         
056400     CLOSE QUOTES PRODUCTS CUSTOMERS COGS POLICY WIN-CURVE.               
056500*                                                                         
056600 P900-FIM.                                                                
056700     EXIT.                                                                
056800*                                                                         
056900 END PROGRAM QPR0950.                                                     
057000                                                                          
