000100******************************************************************        
000200* PROGRAM........: QPR0200                                                
000300* INSTALLATION...: GLOBAL COMMERCIAL SYSTEMS - PRICING DIVISION           
000400* AUTHOR.........: R. HARTLEY                                             
000500* DATE-WRITTEN...: 1994-02-17                                             
000600* SECURITY.......: STANDARD - BATCH, NO ONLINE ACCESS                     
000700* PURPOSE........: ELASTICITY ENGINE.  CALLED BY QPR0000 ONCE PER         
000800*                  QUOTE, AT THE FINAL PRICE, TO COMPUTE A VOLUME         
000900*                  -ADJUSTED PRICE ELASTICITY BY (SEGMENT,                
001000*                  REGION), THE RESULTING DEMAND AND REVENUE              
001100*                  IMPACT, AND A SUGGESTED MARKUP PRICE.                  
001200******************************************************************        
001300* CHANGE LOG:                                                             
001400*   1994-02-17 - R.HARTLEY   - CR-1208 - INITIAL RELEASE.                 
001500*   1998-11-09 - S.PRATT     - CR-2277 - YEAR 2000 REMEDIATION.           
001600*                              NO DATE FIELDS IN THIS MODULE -            
001700*                              REVIEWED, NO CHANGE REQUIRED.              
001800*   2006-03-02 - D.OKONKWO   - CR-3601 - SUGGESTED PRICE NOW              
001900*                              DEFAULTS COGS TO 70% OF CURRENT            
002000*                              PRICE WHEN THE CALLER HAS NO               
002100*                              COGS MATCH, RATHER THAN ZERO.              
002200******************************************************************        
002300 IDENTIFICATION DIVISION.                                                 
002400 PROGRAM-ID.    QPR0200.                                                  
002500 AUTHOR.        R. HARTLEY.                                               
002600 INSTALLATION.  GLOBAL COMMERCIAL SYSTEMS - PRICING DIVISION.             
002700 DATE-WRITTEN.  1994-02-17.                                               
002800 DATE-COMPILED.                                                           
002900 SECURITY.      STANDARD - BATCH, NO ONLINE ACCESS.                       
003000*                                                                         
003100 ENVIRONMENT DIVISION.                                                    
003200 CONFIGURATION SECTION.                                                   
003300 SPECIAL-NAMES.                                                           
003400     C01 IS TOP-OF-FORM.                                                  
003500*                                                                         
003600 DATA DIVISION.                                                           
003700 WORKING-STORAGE SECTION.                                                 
003800*-----------------------------------------------------------------        
003900* ELASTICITY PARAMETER TABLE BY (SEGMENT, REGION) - LOADED FROM           
004000* VALUE CLAUSES AT EVERY CALL (TABLE IS SMALL, NO FILE NEEDED).           
004100*-----------------------------------------------------------------        
004200 01  WS-TAB-ELASTICIDADE-V.                                               
004300     05  FILLER PIC X(23) VALUE "ENTERPRISEEMEA    12010".                
004400     05  FILLER PIC X(23) VALUE "ENTERPRISEAMERICAS11012".                
004500     05  FILLER PIC X(23) VALUE "SMB       EMEA    18005".                
004600     05  FILLER PIC X(23) VALUE "SMB       AMERICAS17008".                
004700*                                                                         
004800 01  WS-TAB-ELASTICIDADE REDEFINES WS-TAB-ELASTICIDADE-V.                 
004900     05  WS-TAB-ELAST-LINHA OCCURS 4 TIMES.                               
005000         10  WS-TAB-ELAST-SEGMENT     PIC X(10).                          
005100         10  WS-TAB-ELAST-REGION      PIC X(08).                          
005200         10  WS-TAB-ELAST-BASE-MAG    PIC 9V99.                           
005300         10  WS-TAB-ELAST-VOLADJ      PIC V99.                            
005400*                                                                         
005500 77  WS-IX-ELAST                      PIC 9(01) COMP.                     
005600 77  WS-ACHOU-PARAM                   PIC X(01) VALUE "N".                
005700     88  WS-ACHOU-PARAM-88            VALUE "S".                          
005800*                                                                         
005900 01  WS-CALC.                                                             
006000     05  WS-BASE-ELAST                PIC S9V99.                          
006100     05  WS-VOL-ADJ                   PIC V99.                            
006200     05  WS-FATOR-VOLUME              PIC V9999.                          
006300     05  WS-PRICE-CHANGE-PCT          PIC S9(02)V999.                     
006400     05  WS-COGS-EFETIVO              PIC 9(07)V99.                       
006500     05  WS-COGS-EFETIVO-R REDEFINES WS-COGS-EFETIVO.                     
006600         10  FILLER                   PIC 9(05).                          
006700         10  WS-COGS-EFETIVO-CENT     PIC 9(02)V99.                       
006800     05  WS-MARKUP                    PIC S9(02)V9999.                    
006900     05  WS-UM-MAIS-E                 PIC S9V99.                          
007000*                                                                         
007100 01  WS-SUGERIDO-AREA.                                                    
007200     05  WS-SUGERIDO-CALC             PIC 9(07)V99.                       
007300     05  WS-SUGERIDO-CALC-R REDEFINES WS-SUGERIDO-CALC.                   
007400         10  FILLER                   PIC 9(05).                          
007500         10  WS-SUGERIDO-CENTAVOS     PIC 9(02)V99.                       
007600*                                                                         
007700 LINKAGE SECTION.                                                         
007800*                                                                         
007900 01  LK-AREA-ELASTICIDADE.                                                
008000     05  LK-SEGMENT                   PIC X(10).                          
008100     05  LK-REGION                    PIC X(08).                          
008200     05  LK-QUANTITY                  PIC 9(05).                          
008300     05  LK-CURRENT-PRICE             PIC 9(07)V99.                       
008400     05  LK-PROPOSED-PRICE            PIC 9(07)V99.                       
008500     05  LK-COGS-AMT                  PIC 9(07)V99.                       
008600     05  LK-COGS-ACHADO               PIC X(01).                          
008700     05  LK-ELASTICITY                PIC S9V99.                          
008800     05  LK-DEMAND-CHG-PCT            PIC S9(02)V999.                     
008900     05  LK-NEW-QUANTITY              PIC 9(07)V9.                        
009000     05  LK-REVENUE-CHG-PCT           PIC S9(02)V999.                     
009100     05  LK-SUGGESTED-PRICE           PIC 9(07)V99.                       
009200*                                                                         
009300 PROCEDURE DIVISION USING LK-AREA-ELASTICIDADE.                           
009400*                                                                         
009500 P000-PRINCIPAL.                                                          
009600*                                                                         
009700     PERFORM P100-LOCALIZA-PARAMETRO THRU P100-FIM.                       
009800     PERFORM P200-CALCULA-ELASTICIDADE THRU P200-FIM.                     
009900     PERFORM P300-CALCULA-IMPACTO      THRU P300-FIM.                     
010000     PERFORM P400-PRECO-SUGERIDO       THRU P400-FIM.                     
010100*                                                                         
010200     GOBACK.                                                              
010300*-----------------------------------------------------------------        
010400 P100-LOCALIZA-PARAMETRO.                                                 
010500*                                                                         
010600     MOVE "N" TO WS-ACHOU-PARAM.                                          
010700     MOVE -1.50 TO WS-BASE-ELAST.                                         
010800     MOVE .08   TO WS-VOL-ADJ.                                            
010900*                                                                         
011000     PERFORM P110-COMPARA-LINHA THRU P110-FIM                             
011100             VARYING WS-IX-ELAST FROM 1 BY 1                              
011200             UNTIL WS-IX-ELAST > 4 OR WS-ACHOU-PARAM-88.                  
011300*                                                                         
011400 P100-FIM.                                                                
011500     EXIT.                                                                
011600*                                                                         
011700 P110-COMPARA-LINHA.                                                      
011800*                                                                         
011900     IF WS-TAB-ELAST-SEGMENT (WS-IX-ELAST) = LK-SEGMENT                   
012000        AND WS-TAB-ELAST-REGION (WS-IX-ELAST) = LK-REGION                 
012100         MOVE "S" TO WS-ACHOU-PARAM                                       
012200         COMPUTE WS-BASE-ELAST =                                          
012300                 ZERO - WS-TAB-ELAST-BASE-MAG (WS-IX-ELAST)               
012400         MOVE WS-TAB-ELAST-VOLADJ (WS-IX-ELAST) TO WS-VOL-ADJ             
012500     END-IF.                                                              
012600*                                                                         
012700 P110-FIM.                                                                
012800     EXIT.                                                                
012900*-----------------------------------------------------------------        
013000* ADJUSTED ELASTICITY: E = BASE * (1 - VOLUME-FACTOR * VOL-ADJ),          
013100* VOLUME-FACTOR = MIN(1.0, QUANTITY / 20.0).                              
013200*-----------------------------------------------------------------        
013300 P200-CALCULA-ELASTICIDADE.                                               
013400*                                                                         
013500     COMPUTE WS-FATOR-VOLUME ROUNDED = LK-QUANTITY / 20.0.                
013600*                                                                         
013700     IF WS-FATOR-VOLUME > 1.0000                                          
013800         MOVE 1.0000 TO WS-FATOR-VOLUME                                   
013900     END-IF.                                                              
014000*                                                                         
014100     COMPUTE LK-ELASTICITY ROUNDED =                                      
014200             WS-BASE-ELAST * (1 - (WS-FATOR-VOLUME * WS-VOL-ADJ)).        
014300*                                                                         
014400 P200-FIM.                                                                
014500     EXIT.                                                                
014600*-----------------------------------------------------------------        
014700* DEMAND/REVENUE IMPACT OF MOVING FROM CURRENT TO PROPOSED PRICE.         
014800*-----------------------------------------------------------------        
014900 P300-CALCULA-IMPACTO.                                                    
015000*                                                                         
015100     IF LK-CURRENT-PRICE > ZERO                                           
015200         COMPUTE WS-PRICE-CHANGE-PCT ROUNDED =                            
015300             (LK-PROPOSED-PRICE - LK-CURRENT-PRICE)                       
015400             / LK-CURRENT-PRICE                                           
015500     ELSE                                                                 
015600         MOVE ZERO TO WS-PRICE-CHANGE-PCT                                 
015700     END-IF.                                                              
015800*                                                                         
015900     COMPUTE LK-DEMAND-CHG-PCT ROUNDED =                                  
016000             LK-ELASTICITY * WS-PRICE-CHANGE-PCT.                         
016100*                                                                         
016200     COMPUTE LK-NEW-QUANTITY ROUNDED =                                    
016300             LK-QUANTITY * (1 + LK-DEMAND-CHG-PCT).                       
016400*                                                                         
016500     IF LK-NEW-QUANTITY < 1.0                                             
016600         MOVE 1.0 TO LK-NEW-QUANTITY                                      
016700     END-IF.                                                              
016800*                                                                         
016900     IF (LK-CURRENT-PRICE * LK-QUANTITY) > ZERO                           
017000         COMPUTE LK-REVENUE-CHG-PCT ROUNDED =                             
017100             ((LK-PROPOSED-PRICE * LK-NEW-QUANTITY)                       
017200              - (LK-CURRENT-PRICE * LK-QUANTITY))                         
017300             / (LK-CURRENT-PRICE * LK-QUANTITY)                           
017400     ELSE                                                                 
017500         MOVE ZERO TO LK-REVENUE-CHG-PCT                                  
017600     END-IF.                                                              
017700*                                                                         
017800 P300-FIM.                                                                
017900     EXIT.                                                                
018000*-----------------------------------------------------------------        
018100* SUGGESTED PRICE: WHEN E < -1, MARKUP = -1 / (E + 1) AND                 
018200* SUGGESTED = COGS / (1 - MARKUP); ELSE SUGGESTED = CURRENT PRICE.        
018300* COGS DEFAULTS TO 70% OF CURRENT PRICE WHEN THE CALLER FOUND NONE        
018400*-----------------------------------------------------------------        
018500 P400-PRECO-SUGERIDO.                                                     
018600*                                                                         
018700     IF LK-COGS-ACHADO = "S"                                              
018800         MOVE LK-COGS-AMT TO WS-COGS-EFETIVO                              
018900     ELSE                                                                 
019000         COMPUTE WS-COGS-EFETIVO ROUNDED =                                
019100                 LK-CURRENT-PRICE * .70                                   
019200     END-IF.                                                              
019300*                                                                         
019400     IF LK-ELASTICITY < -1.00                                             
019500         COMPUTE WS-UM-MAIS-E = LK-ELASTICITY + 1                         
019600         COMPUTE WS-MARKUP ROUNDED = -1 / WS-UM-MAIS-E                    
019700         COMPUTE LK-SUGGESTED-PRICE ROUNDED =                             
019800                 WS-COGS-EFETIVO / (1 - WS-MARKUP)                        
019900     ELSE                                                                 
020000         MOVE LK-CURRENT-PRICE TO LK-SUGGESTED-PRICE                      
020100     END-IF.                                                              
020200*                                                                         
020300 P400-FIM.                                                                
020400     EXIT.                                                                
020500*                                                                         
020600 END PROGRAM QPR0200.                                                     
020700                                                                          
