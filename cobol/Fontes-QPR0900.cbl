000100******************************************************************        
000200* PROGRAM........: QPR0900                                                
000300* INSTALLATION...: GLOBAL COMMERCIAL SYSTEMS - PRICING DIVISION           
000400* AUTHOR.........: D. OKONKWO                                             
000500* DATE-WRITTEN...: 2004-08-30                                             
000600* SECURITY.......: STANDARD - BATCH, NO ONLINE ACCESS                     
000700* PURPOSE........: EXPLANATION BUILDER.  CALLED BY QPR0000 FOR            
000800*                  EVERY QUOTE TO ASSEMBLE THE 120-BYTE                   
000900*                  NARRATIVE EXPLANATION LINE WRITTEN TO THE              
001000*                  RECOMMENDATION RECORD.  CLAUSES ARE SELECTED           
001100*                  BY THRESHOLD ON MARGIN, WIN PROBABILITY,               
001200*                  ELASTICITY, COMPETITIVE POSITION, VOLUME,              
001300*                  CHANNEL AND APPROVAL BAND.                             
001400******************************************************************        
001500* CHANGE LOG:                                                             
001600*   2004-08-30 - D.OKONKWO   - CR-3340 - INITIAL RELEASE.                 
001700*   2012-07-19 - T.ABARA     - CR-4190 - TRUNCATE THE ASSEMBLED           
001800*                              LINE TO 120 BYTES INSTEAD OF               
001900*                              ABENDING ON STRING OVERFLOW WHEN           
002000*                              ALL CLAUSES FIRE AT ONCE.                  
002100******************************************************************        
002200 IDENTIFICATION DIVISION.                                                 
002300 PROGRAM-ID.    QPR0900.                                                  
002400 AUTHOR.        D. OKONKWO.                                               
002500 INSTALLATION.  GLOBAL COMMERCIAL SYSTEMS - PRICING DIVISION.             
002600 DATE-WRITTEN.  2004-08-30.                                               
002700 DATE-COMPILED.                                                           
002800 SECURITY.      STANDARD - BATCH, NO ONLINE ACCESS.                       
002900*                                                                         
003000 ENVIRONMENT DIVISION.                                                    
003100 CONFIGURATION SECTION.                                                   
003200 SPECIAL-NAMES.                                                           
003300     C01 IS TOP-OF-FORM.                                                  
003400*                                                                         
003500 DATA DIVISION.                                                           
003600 WORKING-STORAGE SECTION.                                                 
003700*                                                                         
003800 01  WS-AREA-CALCULO.                                                     
003900     05  WS-COMPETITOR-DELTA-PCT      PIC S9(03)V999.                     
004000     05  WS-PONTEIRO-STRING           PIC 9(03) COMP.                     
004100*                                                                         
004200 01  WS-AREA-CALCULO-R REDEFINES WS-AREA-CALCULO.                         
004300     05  FILLER                       PIC X(06).                          
004400     05  FILLER                       PIC X(02).                          
004500*                                                                         
004600 01  WS-AREA-PRECOS.                                                      
004700     05  WS-TARGET-CALC                PIC 9(07)V99.                      
004800     05  WS-TARGET-CALC-R REDEFINES WS-TARGET-CALC.                       
004900         10  FILLER                    PIC 9(05).                         
005000         10  WS-TARGET-CENTAVOS        PIC 9(02)V99.                      
005100     05  WS-COMPETITOR-CALC             PIC 9(07)V99.                     
005200     05  WS-COMPETITOR-CALC-R REDEFINES WS-COMPETITOR-CALC.               
005300         10  FILLER                    PIC 9(05).                         
005400         10  WS-COMPETITOR-CENTAVOS    PIC 9(02)V99.                      
005500*                                                                         
005600 01  WS-CLAUSULA-MARGEM               PIC X(40).                          
005700 01  WS-CLAUSULA-WIN                  PIC X(40).                          
005800 01  WS-CLAUSULA-ELASTICIDADE         PIC X(40).                          
005900 01  WS-CLAUSULA-COMPETITIVA          PIC X(40).                          
006000 01  WS-CLAUSULA-VOLUME                PIC X(30).                         
006100 01  WS-CLAUSULA-CANAL                PIC X(30).                          
006200 01  WS-CLAUSULA-APROVACAO            PIC X(30).                          
006300 01  WS-CLAUSULA-RISCO                PIC X(40).                          
006400 77  WS-PONT-RISCO                    PIC 9(02) COMP.                     
006500*                                                                         
006600 01  WS-MARGEM-EDITADA                PIC ZZ9.99.                         
006700 01  WS-DELTA-EDITADO                 PIC Z9.99.                          
006800*                                                                         
006900 LINKAGE SECTION.                                                         
007000*                                                                         
007100 01  LK-AREA-EXPLICACAO.                                                  
007200     05  LK-TARGET-PRICE              PIC 9(07)V99.                       
007300     05  LK-COGS-AMT                  PIC 9(07)V99.                       
007400     05  LK-MARGIN-PCT                PIC S9(02)V9999.                    
007500     05  LK-P-WIN                     PIC V999.                           
007600     05  LK-ELASTICITY                PIC S9V99.                          
007700     05  LK-COMPETITOR-PRICE          PIC 9(07)V99.                       
007800     05  LK-QUANTITY                  PIC 9(05).                          
007900     05  LK-CHANNEL                   PIC X(08).                          
008000     05  LK-APPROVAL-BAND             PIC X(08).                          
008100     05  LK-EXPLANATION               PIC X(120).                         
008200*                                                                         
008300 PROCEDURE DIVISION USING LK-AREA-EXPLICACAO.                             
008400*                                                                         
008500 P000-PRINCIPAL.                                                          
008600*                                                                         
008700     PERFORM P100-CLAUSULA-MARGEM        THRU P100-FIM.                   
008800     PERFORM P200-CLAUSULA-WIN           THRU P200-FIM.                   
008900     PERFORM P300-CLAUSULA-ELASTICIDADE  THRU P300-FIM.                   
009000     PERFORM P400-CLAUSULA-COMPETITIVA   THRU P400-FIM.                   
009100     PERFORM P500-CLAUSULA-VOLUME        THRU P500-FIM.                   
009200     PERFORM P600-CLAUSULA-CANAL         THRU P600-FIM.                   
009300     PERFORM P700-CLAUSULA-APROVACAO     THRU P700-FIM.                   
009400     PERFORM P750-CLAUSULA-RISCO         THRU P750-FIM.                   
009500     PERFORM P800-MONTA-LINHA            THRU P800-FIM.                   
009600*                                                                         
009700     GOBACK.                                                              
009800*-----------------------------------------------------------------        
009900 P100-CLAUSULA-MARGEM.                                                    
010000*                                                                         
010100     MOVE LK-MARGIN-PCT TO WS-MARGEM-EDITADA.                             
010200     STRING "TARGET MARGIN " WS-MARGEM-EDITADA " OVER COGS. "             
010300             DELIMITED BY SIZE                                            
010400             INTO WS-CLAUSULA-MARGEM.                                     
010500*                                                                         
010600 P100-FIM.                                                                
010700     EXIT.                                                                
010800*-----------------------------------------------------------------        
010900 P200-CLAUSULA-WIN.                                                       
011000*                                                                         
011100     IF LK-P-WIN > .700                                                   
011200         MOVE "WIN PROBABILITY STRONG. "                                  
011300                         TO WS-CLAUSULA-WIN                               
011400     ELSE                                                                 
011500         IF LK-P-WIN > .400                                               
011600             MOVE "WIN PROBABILITY MODERATE. "                            
011700                             TO WS-CLAUSULA-WIN                           
011800         ELSE                                                             
011900             MOVE "WIN PROBABILITY LOW, SUGGEST FLOOR. "                  
012000                             TO WS-CLAUSULA-WIN                           
012100         END-IF                                                           
012200     END-IF.                                                              
012300*                                                                         
012400 P200-FIM.                                                                
012500     EXIT.                                                                
012600*-----------------------------------------------------------------        
012700 P300-CLAUSULA-ELASTICIDADE.                                              
012800*                                                                         
012900     IF LK-ELASTICITY < -1.50                                             
013000         MOVE "PRICE-SENSITIVE SEGMENT. "                                 
013100                         TO WS-CLAUSULA-ELASTICIDADE                      
013200     ELSE                                                                 
013300         IF LK-ELASTICITY > -1.00                                         
013400             MOVE "LOW SENSITIVITY, PREMIUM OK. "                         
013500                             TO WS-CLAUSULA-ELASTICIDADE                  
013600         ELSE                                                             
013700             MOVE "MODERATE SENSITIVITY. "                                
013800                             TO WS-CLAUSULA-ELASTICIDADE                  
013900         END-IF                                                           
014000     END-IF.                                                              
014100*                                                                         
014200 P300-FIM.                                                                
014300     EXIT.                                                                
014400*-----------------------------------------------------------------        
014500* DELTA% VS COMPETITOR = (TARGET - COMPETITOR)/COMPETITOR * 100.          
014600*-----------------------------------------------------------------        
014700 P400-CLAUSULA-COMPETITIVA.                                               
014800*                                                                         
014900     IF LK-COMPETITOR-PRICE > ZERO                                        
015000         COMPUTE WS-COMPETITOR-DELTA-PCT ROUNDED =                        
015100             ((LK-TARGET-PRICE - LK-COMPETITOR-PRICE)                     
015200              / LK-COMPETITOR-PRICE) * 100                                
015300     ELSE                                                                 
015400         MOVE ZERO TO WS-COMPETITOR-DELTA-PCT                             
015500     END-IF.                                                              
015600*                                                                         
015700     MOVE WS-COMPETITOR-DELTA-PCT TO WS-DELTA-EDITADO.                    
015800*                                                                         
015900     IF WS-COMPETITOR-DELTA-PCT > -5 AND                                  
016000        WS-COMPETITOR-DELTA-PCT < 5                                       
016100         MOVE "MATCHES COMPETITOR PRICE. "                                
016200                         TO WS-CLAUSULA-COMPETITIVA                       
016300     ELSE                                                                 
016400         IF WS-COMPETITOR-DELTA-PCT > 10                                  
016500             STRING WS-DELTA-EDITADO                                      
016600                 "% ABOVE COMPETITOR, JUSTIFY VALUE. "                    
016700                 DELIMITED BY SIZE                                        
016800                 INTO WS-CLAUSULA-COMPETITIVA                             
016900         ELSE                                                             
017000             IF WS-COMPETITOR-DELTA-PCT < -10                             
017100                 STRING WS-DELTA-EDITADO                                  
017200                     "% BELOW COMPETITOR, MARGIN OPPORTUNITY. "           
017300                     DELIMITED BY SIZE                                    
017400                     INTO WS-CLAUSULA-COMPETITIVA                         
017500             ELSE                                                         
017600                 MOVE SPACES TO WS-CLAUSULA-COMPETITIVA                   
017700             END-IF                                                       
017800         END-IF                                                           
017900     END-IF.                                                              
018000*                                                                         
018100 P400-FIM.                                                                
018200     EXIT.                                                                
018300*-----------------------------------------------------------------        
018400 P500-CLAUSULA-VOLUME.                                                    
018500*                                                                         
018600     MOVE SPACES TO WS-CLAUSULA-VOLUME.                                   
018700*                                                                         
018800     IF LK-QUANTITY > 20                                                  
018900         MOVE "LARGE ORDER, CONSIDER DISCOUNT. "                          
019000                         TO WS-CLAUSULA-VOLUME                            
019100     ELSE                                                                 
019200         IF LK-QUANTITY < 5                                               
019300             MOVE "SMALL ORDER, PREMIUM OK. "                             
019400                             TO WS-CLAUSULA-VOLUME                        
019500         END-IF                                                           
019600     END-IF.                                                              
019700*                                                                         
019800 P500-FIM.                                                                
019900     EXIT.                                                                
020000*-----------------------------------------------------------------        
020100 P600-CLAUSULA-CANAL.                                                     
020200*                                                                         
020300     IF LK-CHANNEL = "DIRECT"                                             
020400         MOVE "DIRECT CHANNEL, RELATIONSHIP PRICING. "                    
020500                         TO WS-CLAUSULA-CANAL                             
020600     ELSE                                                                 
020700         IF LK-CHANNEL = "PARTNER"                                        
020800             MOVE "PARTNER CHANNEL, RESELLER MARGINS APPLY. "             
020900                             TO WS-CLAUSULA-CANAL                         
021000         ELSE                                                             
021100             MOVE SPACES TO WS-CLAUSULA-CANAL                             
021200         END-IF                                                           
021300     END-IF.                                                              
021400*                                                                         
021500 P600-FIM.                                                                
021600     EXIT.                                                                
021700*-----------------------------------------------------------------        
021800 P700-CLAUSULA-APROVACAO.                                                 
021900*                                                                         
022000     IF LK-APPROVAL-BAND = "APPROVED"                                     
022100         MOVE "APPROVAL BAND: APPROVED. "                                 
022200                         TO WS-CLAUSULA-APROVACAO                         
022300     ELSE                                                                 
022400         IF LK-APPROVAL-BAND = "REVIEW"                                   
022500             MOVE "APPROVAL BAND: NEEDS REVIEW. "                         
022600                             TO WS-CLAUSULA-APROVACAO                     
022700         ELSE                                                             
022800             MOVE "APPROVAL BAND: REJECTED. "                             
022900                             TO WS-CLAUSULA-APROVACAO                     
023000         END-IF                                                           
023100     END-IF.                                                              
023200*                                                                         
023300 P700-FIM.                                                                
023400     EXIT.                                                                
023500*-----------------------------------------------------------------        
023600* RISK FLAGS: P-WIN < 0.30 LOW-WIN; ELASTICITY < -2.0 HIGH-               
023700* SENSITIVITY; MARGIN % < 0.10 THIN-MARGIN.  APPENDED TO THE              
023800* EXPLANATION LINE SO THE ANALYST SEES WHY A DEAL NEEDS A CLOSER          
023900* LOOK WITHOUT A SEPARATE OUTPUT FIELD.                                   
024000*-----------------------------------------------------------------        
024100 P750-CLAUSULA-RISCO.                                                     
024200*                                                                         
024300     MOVE SPACES TO WS-CLAUSULA-RISCO.                                    
024400     MOVE 1      TO WS-PONT-RISCO.                                        
024500*                                                                         
024600     IF LK-P-WIN < .300                                                   
024700         STRING "RISK: LOW-WIN. " DELIMITED BY SIZE                       
024800                INTO WS-CLAUSULA-RISCO                                    
024900                WITH POINTER WS-PONT-RISCO                                
025000     END-IF.                                                              
025100*                                                                         
025200     IF LK-ELASTICITY < -2.00                                             
025300         STRING "RISK: HIGH-SENSITIVITY. " DELIMITED BY SIZE              
025400                INTO WS-CLAUSULA-RISCO                                    
025500                WITH POINTER WS-PONT-RISCO                                
025600     END-IF.                                                              
025700*                                                                         
025800     IF LK-MARGIN-PCT < .1000                                             
025900         STRING "RISK: THIN-MARGIN. " DELIMITED BY SIZE                   
026000                INTO WS-CLAUSULA-RISCO                                    
026100                WITH POINTER WS-PONT-RISCO                                
026200     END-IF.                                                              
026300*                                                                         
026400 P750-FIM.                                                                
026500     EXIT.                                                                
026600*-----------------------------------------------------------------        
026700* CONCATENATE THE CLAUSES THAT FIRED - STRING ... WITH POINTER            
026800* STOPS ADDING AT COLUMN 120 RATHER THAN OVERFLOWING.                     
026900*-----------------------------------------------------------------        
027000 P800-MONTA-LINHA.                                                        
027100*                                                                         
027200     MOVE SPACES TO LK-EXPLANATION.                                       
027300     MOVE 1      TO WS-PONTEIRO-STRING.                                   
027400*                                                                         
027500     STRING WS-CLAUSULA-MARGEM       DELIMITED BY SIZE                    
027600            WS-CLAUSULA-WIN          DELIMITED BY SIZE                    
027700            WS-CLAUSULA-ELASTICIDADE DELIMITED BY SIZE                    
027800            WS-CLAUSULA-COMPETITIVA  DELIMITED BY SIZE                    
027900            WS-CLAUSULA-VOLUME       DELIMITED BY SIZE                    
028000            WS-CLAUSULA-CANAL        DELIMITED BY SIZE                    
028100            WS-CLAUSULA-APROVACAO    DELIMITED BY SIZE                    
028200            WS-CLAUSULA-RISCO        DELIMITED BY SIZE                    
028300            INTO LK-EXPLANATION                                           
028400            WITH POINTER WS-PONTEIRO-STRING                               
028500            ON OVERFLOW                                                   
028600                CONTINUE                                                  
028700     END-STRING.                                                          
028800*                                                                         
028900 P800-FIM.                                                                
029000     EXIT.                                                                
029100*                                                                         
029200 END PROGRAM QPR0900.                                                     
029300                                                                          
