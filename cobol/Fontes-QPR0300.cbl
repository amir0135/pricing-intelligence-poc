000100******************************************************************        
000200* PROGRAM........: QPR0300                                                
000300* INSTALLATION...: GLOBAL COMMERCIAL SYSTEMS - PRICING DIVISION           
000400* AUTHOR.........: R. HARTLEY                                             
000500* DATE-WRITTEN...: 1991-09-30                                             
000600* SECURITY.......: STANDARD - BATCH, NO ONLINE ACCESS                     
000700* PURPOSE........: WIN-RATE SCORING ENGINE.  CALLED BY QPR0000            
000800*                  ONCE PER GRID CANDIDATE (RECOMMEND PATH) OR            
000900*                  ONCE FOR THE PROPOSED PRICE (SCORE PATH).              
001000*                  DERIVES THE DEAL FEATURES (MARGIN %, DISCOUNT          
001100*                  DEPTH, PRICE-VS-COMPETITOR RATIO, VOLUME TIER,         
001200*                  PRICE POSITION) AND SCORES THE WIN PROBABILITY         
001300*                  WITH A LOGISTIC CURVE PLUS CHANNEL/REGION              
001400*                  ADJUSTMENTS.                                           
001500******************************************************************        
001600* CHANGE LOG:                                                             
001700*   1991-09-30 - R.HARTLEY   - CR-0650 - INITIAL RELEASE.  THE            
001800*                              LOGISTIC CURVE IS EVALUATED WITH           
001900*                              AN IN-LINE EXPONENTIAL APPROXIMATE         
002000*                              -ION (NO EXP FUNCTION AVAILABLE ON         
002100*                              THE SHOP COMPILER) - SEE P500.             
002200*   1994-02-20 - R.HARTLEY   - CR-1208 - ADDED THE VOLUME-TIER AND        
002300*                              PRICE-POSITION FEATURES FOR USE BY         
002400*                              THE EXPLANATION BUILDER.                   
002500*   1998-11-09 - S.PRATT     - CR-2277 - YEAR 2000 REMEDIATION.           
002600*                              NO DATE FIELDS IN THIS MODULE -            
002700*                              REVIEWED, NO CHANGE REQUIRED.              
002800*   2004-08-30 - D.OKONKWO   - CR-3340 - ADDED THE CHANNEL AND            
002900*                              REGION WIN-PROBABILITY ADJUSTMENTS.        
003000*   2025-02-18 - T.ABARA     - CR-4672 - THE FINAL MOVE OF THE WIN        
003100*                              PROBABILITY TO LK-P-WIN WAS A PLAIN        
003200*                              MOVE, WHICH TRUNCATES INSTEAD OF           
003300*                              ROUNDING TO 3 DECIMALS - CHANGED TO        
003400*                              COMPUTE ... ROUNDED LIKE EVERY OTHER       
003500*                              CALCULATION IN THIS MODULE.                
003600******************************************************************        
003700 IDENTIFICATION DIVISION.                                                 
003800 PROGRAM-ID.    QPR0300.                                                  
003900 AUTHOR.        R. HARTLEY.                                               
004000 INSTALLATION.  GLOBAL COMMERCIAL SYSTEMS - PRICING DIVISION.             
004100 DATE-WRITTEN.  1991-09-30.                                               
004200 DATE-COMPILED.                                                           
004300 SECURITY.      STANDARD - BATCH, NO ONLINE ACCESS.                       
004400*                                                                         
004500 ENVIRONMENT DIVISION.                                                    
004600 CONFIGURATION SECTION.                                                   
004700 SPECIAL-NAMES.                                                           
004800     C01 IS TOP-OF-FORM.                                                  
004900*                                                                         
005000 DATA DIVISION.                                                           
005100 WORKING-STORAGE SECTION.                                                 
005200*                                                                         
005300 01  WS-AREA-CALCULO.                                                     
005400     05  WS-LIST-EFETIVO              PIC 9(07)V99.                       
005500     05  WS-LIST-EFETIVO-R REDEFINES WS-LIST-EFETIVO.                     
005600         10  FILLER                   PIC 9(05).                          
005700         10  WS-LIST-CENTAVOS         PIC 9(02)V99.                       
005800     05  WS-COMPETITOR-EFETIVO        PIC 9(07)V99.                       
005900     05  WS-COMPETITOR-EFETIVO-R REDEFINES WS-COMPETITOR-EFETIVO.         
006000         10  FILLER                   PIC 9(05).                          
006100         10  WS-COMPETITOR-CENTAVOS   PIC 9(02)V99.                       
006200     05  WS-BASE-LOGISTICA            PIC 9(07)V99.                       
006300     05  WS-BASE-LOGISTICA-R REDEFINES WS-BASE-LOGISTICA.                 
006400         10  FILLER                   PIC 9(05).                          
006500         10  WS-BASE-LOG-CENTAVOS     PIC 9(02)V99.                       
006600     05  WS-Z-LOGISTICO               PIC S9(04)V9(04).                   
006700*                                                                         
006800 01  WS-AREA-EXP.                                                         
006900     05  WS-EXP-X                     PIC S9(04)V9(06).                   
007000     05  WS-EXP-Y                     PIC S9(04)V9(06).                   
007100     05  WS-EXP-Y2                    PIC S9(04)V9(06).                   
007200     05  WS-EXP-Y3                    PIC S9(04)V9(06).                   
007300     05  WS-EXP-Y4                    PIC S9(04)V9(06).                   
007400     05  WS-EXP-RESULT                PIC S9(08)V9(06).                   
007500     05  WS-EXP-IX                    PIC 9(01) COMP.                     
007600*                                                                         
007700 77  WS-P-WIN-CALC                    PIC V9(06).                         
007800*                                                                         
007900 LINKAGE SECTION.                                                         
008000*                                                                         
008100 01  LK-AREA-SCORE.                                                       
008200     05  LK-PROPOSED-PRICE            PIC 9(07)V99.                       
008300     05  LK-COGS-AMT                  PIC 9(07)V99.                       
008400     05  LK-LIST-PRICE                PIC 9(07)V99.                       
008500     05  LK-COMPETITOR-PRICE          PIC 9(07)V99.                       
008600     05  LK-QUANTITY                  PIC 9(05).                          
008700     05  LK-CHANNEL                   PIC X(08).                          
008800     05  LK-COUNTRY                   PIC X(02).                          
008900     05  LK-REGION                    PIC X(08).                          
009000     05  LK-MARGIN-PCT                PIC S9(02)V9999.                    
009100     05  LK-DISCOUNT-DEPTH            PIC S9(02)V9999.                    
009200     05  LK-PRICE-VS-COMP             PIC 9(02)V9999.                     
009300     05  LK-VOLUME-TIER               PIC X(06).                          
009400     05  LK-PRICE-POSITION            PIC X(05).                          
009500     05  LK-P-WIN                     PIC V999.                           
009600*                                                                         
009700 PROCEDURE DIVISION USING LK-AREA-SCORE.                                  
009800*                                                                         
009900 P000-PRINCIPAL.                                                          
010000*                                                                         
010100     PERFORM P100-DERIVA-FEATURES THRU P100-FIM.                          
010200     PERFORM P400-CALCULA-P-WIN   THRU P400-FIM.                          
010300*                                                                         
010400     GOBACK.                                                              
010500*-----------------------------------------------------------------        
010600 P100-DERIVA-FEATURES.                                                    
010700*                                                                         
010800     IF LK-COGS-AMT > ZERO                                                
010900         COMPUTE LK-MARGIN-PCT ROUNDED =                                  
011000             (LK-PROPOSED-PRICE - LK-COGS-AMT) / LK-COGS-AMT              
011100     ELSE                                                                 
011200         MOVE ZERO TO LK-MARGIN-PCT                                       
011300     END-IF.                                                              
011400*                                                                         
011500     IF LK-LIST-PRICE > ZERO                                              
011600         MOVE LK-LIST-PRICE TO WS-LIST-EFETIVO                            
011700     ELSE                                                                 
011800         COMPUTE WS-LIST-EFETIVO ROUNDED =                                
011900                 LK-PROPOSED-PRICE * 1.2                                  
012000     END-IF.                                                              
012100*                                                                         
012200     COMPUTE LK-DISCOUNT-DEPTH ROUNDED =                                  
012300             (WS-LIST-EFETIVO - LK-PROPOSED-PRICE)                        
012400             / WS-LIST-EFETIVO.                                           
012500*                                                                         
012600     IF LK-DISCOUNT-DEPTH < ZERO                                          
012700         MOVE ZERO TO LK-DISCOUNT-DEPTH                                   
012800     END-IF.                                                              
012900*                                                                         
013000     IF LK-COMPETITOR-PRICE > ZERO                                        
013100         MOVE LK-COMPETITOR-PRICE TO WS-COMPETITOR-EFETIVO                
013200         COMPUTE LK-PRICE-VS-COMP ROUNDED =                               
013300                 LK-PROPOSED-PRICE / WS-COMPETITOR-EFETIVO                
013400     ELSE                                                                 
013500         MOVE 1.0000 TO LK-PRICE-VS-COMP                                  
013600     END-IF.                                                              
013700*                                                                         
013800     IF LK-QUANTITY <= 5                                                  
013900         MOVE "SMALL"  TO LK-VOLUME-TIER                                  
014000     ELSE                                                                 
014100         IF LK-QUANTITY <= 15                                             
014200             MOVE "MEDIUM" TO LK-VOLUME-TIER                              
014300         ELSE                                                             
014400             IF LK-QUANTITY <= 30                                         
014500                 MOVE "LARGE"  TO LK-VOLUME-TIER                          
014600             ELSE                                                         
014700                 MOVE "XLARGE" TO LK-VOLUME-TIER                          
014800             END-IF                                                       
014900         END-IF                                                           
015000     END-IF.                                                              
015100*                                                                         
015200     IF LK-PRICE-VS-COMP < .9000                                          
015300         MOVE "BELOW" TO LK-PRICE-POSITION                                
015400     ELSE                                                                 
015500         IF LK-PRICE-VS-COMP <= 1.1000                                    
015600             MOVE "MATCH" TO LK-PRICE-POSITION                            
015700         ELSE                                                             
015800             MOVE "ABOVE" TO LK-PRICE-POSITION                            
015900         END-IF                                                           
016000     END-IF.                                                              
016100*                                                                         
016200 P100-FIM.                                                                
016300     EXIT.                                                                
016400*-----------------------------------------------------------------        
016500* LOGISTIC WIN PROBABILITY: P = 1 / (1 + EXP((PRICE-B)/(0.2*B))),         
016600* B = LIST PRICE.  CHANNEL/REGION BUMPS ADDED BEFORE THE CLAMP.           
016700*-----------------------------------------------------------------        
016800 P400-CALCULA-P-WIN.                                                      
016900*                                                                         
017000     IF LK-LIST-PRICE > ZERO                                              
017100         MOVE LK-LIST-PRICE TO WS-BASE-LOGISTICA                          
017200     ELSE                                                                 
017300         MOVE WS-LIST-EFETIVO TO WS-BASE-LOGISTICA                        
017400     END-IF.                                                              
017500*                                                                         
017600     COMPUTE WS-Z-LOGISTICO ROUNDED =                                     
017700             (LK-PROPOSED-PRICE - WS-BASE-LOGISTICA)                      
017800             / (WS-BASE-LOGISTICA * .2).                                  
017900*                                                                         
018000     MOVE WS-Z-LOGISTICO TO WS-EXP-X.                                     
018100     PERFORM P500-CALCULA-EXP THRU P500-FIM.                              
018200*                                                                         
018300     COMPUTE WS-P-WIN-CALC ROUNDED =                                      
018400             1 / (1 + WS-EXP-RESULT).                                     
018500*                                                                         
018600     IF LK-CHANNEL = "DIRECT"                                             
018700         ADD .200 TO WS-P-WIN-CALC                                        
018800     END-IF.                                                              
018900*                                                                         
019000     IF LK-COUNTRY = "DE" OR LK-REGION = "EMEA"                           
019100         ADD .100 TO WS-P-WIN-CALC                                        
019200     END-IF.                                                              
019300*                                                                         
019400     IF WS-P-WIN-CALC < .010                                              
019500         MOVE .010 TO WS-P-WIN-CALC                                       
019600     END-IF.                                                              
019700     IF WS-P-WIN-CALC > .990                                              
019800         MOVE .990 TO WS-P-WIN-CALC                                       
019900     END-IF.                                                              
020000*                                                                         
020100     COMPUTE LK-P-WIN ROUNDED = WS-P-WIN-CALC.                            
020200*                                                                         
020300 P400-FIM.                                                                
020400     EXIT.                                                                
020500*-----------------------------------------------------------------        
020600* EXP(X) APPROXIMATION - NO INTRINSIC FUNCTION ON THIS COMPILER.          
020700* TAYLOR SERIES ON X/32 (4 TERMS) THEN SQUARED 5 TIMES (2**5=32).         
020800* X IS CLAMPED TO [-15,+15] - BEYOND THAT RANGE THE RESULT ONLY           
020900* FEEDS THE 0.01/0.99 CLAMP IN P400 SO THE PRECISION LOSS DOES            
021000* NOT MATTER.                                                             
021100*-----------------------------------------------------------------        
021200 P500-CALCULA-EXP.                                                        
021300*                                                                         
021400     IF WS-EXP-X > 15                                                     
021500         MOVE 15 TO WS-EXP-X                                              
021600     END-IF.                                                              
021700     IF WS-EXP-X < -15                                                    
021800         MOVE -15 TO WS-EXP-X                                             
021900     END-IF.                                                              
022000*                                                                         
022100     COMPUTE WS-EXP-Y  = WS-EXP-X / 32.                                   
022200     COMPUTE WS-EXP-Y2 = WS-EXP-Y  * WS-EXP-Y.                            
022300     COMPUTE WS-EXP-Y3 = WS-EXP-Y2 * WS-EXP-Y.                            
022400     COMPUTE WS-EXP-Y4 = WS-EXP-Y3 * WS-EXP-Y.                            
022500*                                                                         
022600     COMPUTE WS-EXP-RESULT ROUNDED =                                      
022700             1 + WS-EXP-Y + (WS-EXP-Y2 / 2)                               
022800             + (WS-EXP-Y3 / 6) + (WS-EXP-Y4 / 24).                        
022900*                                                                         
023000     PERFORM P510-ELEVA-QUADRADO THRU P510-FIM                            
023100             VARYING WS-EXP-IX FROM 1 BY 1                                
023200             UNTIL WS-EXP-IX > 5.                                         
023300*                                                                         
023400 P500-FIM.                                                                
023500     EXIT.                                                                
023600*                                                                         
023700 P510-ELEVA-QUADRADO.                                                     
023800*                                                                         
023900     COMPUTE WS-EXP-RESULT ROUNDED =                                      
024000             WS-EXP-RESULT * WS-EXP-RESULT.                               
024100*                                                                         
024200 P510-FIM.                                                                
024300     EXIT.                                                                
024400*                                                                         
024500 END PROGRAM QPR0300.                                                     
024600                                                                          
