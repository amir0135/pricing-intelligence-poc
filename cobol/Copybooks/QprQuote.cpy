000100*-----------------------------------------------------------------        
000200* COPYBOOK.......: QPRQUOTE                                               
000300* DESCRIPTION....: LAYOUT OF THE QUOTES INPUT FILE - ONE RECORD           
000400*                  PER DEAL TO BE PRICED BY THE BATCH.                    
000500* RECORD LENGTH..: 080 BYTES, FIXED.                                      
000600*-----------------------------------------------------------------        
000700* CHANGE LOG:                                                             
000800*   1989-04-11 - R.HARTLEY   - CR-0091 - INITIAL LAYOUT.                  
000900*   2004-08-30 - D.OKONKWO   - CR-3340 - ADDED STRATEGY, CUSTOMER         
001000*                              TIER AND URGENCY FOR THE NEW               
001100*                              ENTERPRISE ADJUSTMENT STEP.                
001200*-----------------------------------------------------------------        
001300 01  REG-COTACAO.                                                         
001400     05  QR-QUOTE-ID                  PIC X(10).                          
001500     05  QR-SKU                       PIC X(10).                          
001600     05  QR-CUSTOMER-ID               PIC X(08).                          
001700     05  QR-QUANTITY                  PIC 9(05).                          
001800     05  QR-COUNTRY                   PIC X(02).                          
001900     05  QR-CHANNEL                   PIC X(08).                          
002000     05  QR-CURRENCY                  PIC X(03).                          
002100     05  QR-REQUEST-TYPE              PIC X(01).                          
002200         88  QR-REQ-RECOMMEND         VALUE "R".                          
002300         88  QR-REQ-SCORE             VALUE "S".                          
002400     05  QR-PROPOSED-PRICE            PIC 9(07)V99.                       
002500     05  QR-PRICING-STRATEGY          PIC X(01).                          
002600         88  QR-STRAT-PREMIUM         VALUE "P".                          
002700         88  QR-STRAT-PENETRATION     VALUE "N".                          
002800         88  QR-STRAT-COMPETITIVE     VALUE "C".                          
002900         88  QR-STRAT-VALUE-BASED     VALUE "V".                          
003000     05  QR-CUSTOMER-TIER             PIC X(01).                          
003100         88  QR-TIER-STRATEGIC        VALUE "T".                          
003200         88  QR-TIER-ENTERPRISE       VALUE "E".                          
003300         88  QR-TIER-COMMERCIAL       VALUE "M".                          
003400         88  QR-TIER-SMB              VALUE "S".                          
003500     05  QR-URGENCY                   PIC X(01).                          
003600         88  QR-URG-LOW               VALUE "L".                          
003700         88  QR-URG-NORMAL            VALUE "N".                          
003800         88  QR-URG-HIGH              VALUE "H".                          
003900         88  QR-URG-CRITICAL          VALUE "C".                          
004000     05  FILLER                       PIC X(21).                          
004100                                                                          
