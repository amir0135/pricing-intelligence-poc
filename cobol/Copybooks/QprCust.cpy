000100*-----------------------------------------------------------------        
000200* COPYBOOK.......: QPRCUST                                                
000300* DESCRIPTION....: CUSTOMER REFERENCE TABLE LAYOUT, KEYED BY              
000400*                  CUSTOMER-ID, MAINTAINED IN ASCENDING SEQUENCE          
000500*                  FOR BINARY LOOKUP BY THE PRICING BATCH.                
000600* RECORD LENGTH..: 040 BYTES, FIXED.                                      
000700*-----------------------------------------------------------------        
000800* CHANGE LOG:                                                             
000900*   1989-04-11 - R.HARTLEY   - CR-0091 - INITIAL LAYOUT.                  
001000*-----------------------------------------------------------------        
001100 01  REG-CLIENTE.                                                         
001200     05  CU-CUSTOMER-ID               PIC X(08).                          
001300     05  CU-SEGMENT                   PIC X(10).                          
001400         88  CU-SEG-ENTERPRISE        VALUE "ENTERPRISE".                 
001500         88  CU-SEG-SMB               VALUE "SMB".                        
001600     05  CU-INDUSTRY                  PIC X(12).                          
001700     05  CU-REGION                    PIC X(08).                          
001800         88  CU-REG-EMEA              VALUE "EMEA".                       
001900         88  CU-REG-AMERICAS          VALUE "AMERICAS".                   
002000     05  FILLER                       PIC X(02).                          
002100                                                                          
