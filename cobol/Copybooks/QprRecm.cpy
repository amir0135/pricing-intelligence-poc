000100*-----------------------------------------------------------------        
000200* COPYBOOK.......: QPRRECM                                                
000300* DESCRIPTION....: PRICE RECOMMENDATION OUTPUT FILE LAYOUT - ONE          
000400*                  RECORD PER QUOTE READ, IN THE SAME ORDER AS            
000500*                  THE QUOTES INPUT FILE.                                 
000600* RECORD LENGTH..: 230 BYTES, FIXED.                                      
000700*-----------------------------------------------------------------        
000800* CHANGE LOG:                                                             
000900*   1989-04-11 - R.HARTLEY   - CR-0091 - INITIAL LAYOUT.                  
001000*   1994-02-17 - R.HARTLEY   - CR-1208 - ADDED APPROVAL-BAND AND          
001100*                              CONFIDENCE RATING.                         
001200*   2004-08-30 - D.OKONKWO   - CR-3340 - ADDED RISK-LEVEL AND             
001300*                              THE EXPLANATION NARRATIVE LINE.            
001400*-----------------------------------------------------------------        
001500 01  REG-RECOMENDACAO.                                                    
001600     05  RC-QUOTE-ID                  PIC X(10).                          
001700     05  RC-SKU                       PIC X(10).                          
001800     05  RC-CUSTOMER-ID               PIC X(08).                          
001900     05  RC-FLOOR-PRICE               PIC 9(07)V99.                       
002000     05  RC-TARGET-PRICE              PIC 9(07)V99.                       
002100     05  RC-STRETCH-PRICE             PIC 9(07)V99.                       
002200     05  RC-P-WIN-TARGET              PIC V999.                           
002300     05  RC-EXPECTED-MARGIN           PIC S9(07)V99.                      
002400     05  RC-APPROVAL-BAND             PIC X(08).                          
002500         88  RC-BAND-APPROVED         VALUE "APPROVED".                   
002600         88  RC-BAND-REVIEW           VALUE "REVIEW".                     
002700         88  RC-BAND-REJECT           VALUE "REJECT".                     
002800     05  RC-ELASTICITY                PIC S9V99.                          
002900     05  RC-CONFIDENCE                PIC X(06).                          
003000         88  RC-CONF-HIGH             VALUE "HIGH".                       
003100         88  RC-CONF-MEDIUM           VALUE "MEDIUM".                     
003200         88  RC-CONF-LOW              VALUE "LOW".                        
003300     05  RC-RISK-LEVEL                PIC X(06).                          
003400         88  RC-RISK-LOW              VALUE "LOW".                        
003500         88  RC-RISK-MEDIUM           VALUE "MEDIUM".                     
003600     05  RC-EXPLANATION               PIC X(120).                         
003700     05  FILLER                       PIC X(20).                          
003800                                                                          
