000100*-----------------------------------------------------------------        
000200* COPYBOOK.......: QPRPROD                                                
000300* DESCRIPTION....: PRODUCT REFERENCE TABLE LAYOUT, KEYED BY SKU,          
000400*                  MAINTAINED IN ASCENDING SKU SEQUENCE FOR               
000500*                  BINARY LOOKUP BY THE PRICING BATCH.                    
000600* RECORD LENGTH..: 040 BYTES, FIXED.                                      
000700*-----------------------------------------------------------------        
000800* CHANGE LOG:                                                             
000900*   1989-04-11 - R.HARTLEY   - CR-0091 - INITIAL LAYOUT.                  
001000*-----------------------------------------------------------------        
001100 01  REG-PRODUTO.                                                         
001200     05  PD-SKU                       PIC X(10).                          
001300     05  PD-PRODUCT-ID                PIC X(08).                          
001400     05  PD-FAMILY                    PIC X(10).                          
001500     05  PD-LIST-PRICE                PIC 9(07)V99.                       
001600     05  FILLER                       PIC X(03).                          
001700                                                                          
