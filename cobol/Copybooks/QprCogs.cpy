000100*-----------------------------------------------------------------        
000200* COPYBOOK.......: QPRCOGS                                                
000300* DESCRIPTION....: COST-OF-GOODS-SOLD REFERENCE TABLE LAYOUT,             
000400*                  KEYED BY PRODUCT-ID, ASCENDING SEQUENCE, FOR           
000500*                  BINARY LOOKUP BY THE PRICING BATCH.                    
000600* RECORD LENGTH..: 020 BYTES, FIXED.                                      
000700*-----------------------------------------------------------------        
000800* CHANGE LOG:                                                             
000900*   1989-04-11 - R.HARTLEY   - CR-0091 - INITIAL LAYOUT.                  
001000*-----------------------------------------------------------------        
001100 01  REG-COGS.                                                            
001200     05  CG-PRODUCT-ID                PIC X(08).                          
001300     05  CG-COGS-AMT                  PIC 9(07)V99.                       
001400     05  FILLER                       PIC X(03).                          
001500                                                                          
