000100*-----------------------------------------------------------------        
000200* COPYBOOK.......: QPRPLCY                                                
000300* DESCRIPTION....: PRICING POLICY TABLE LAYOUT, KEYED BY                  
000400*                  REGION + FAMILY, ASCENDING SEQUENCE, FOR               
000500*                  BINARY LOOKUP BY THE PRICING BATCH.                    
000600* RECORD LENGTH..: 030 BYTES, FIXED.                                      
000700*-----------------------------------------------------------------        
000800* CHANGE LOG:                                                             
000900*   1989-04-11 - R.HARTLEY   - CR-0091 - INITIAL LAYOUT.                  
001000*   2004-08-30 - D.OKONKWO   - CR-3340 - DOCUMENTED THE DEFAULT           
001100*                              MARGIN/CEILING USED BY QPR0100             
001200*                              WHEN NO ROW MATCHES THE KEY.               
001300*-----------------------------------------------------------------        
001400 01  REG-POLITICA.                                                        
001500     05  PL-CHAVE-POLITICA.                                               
001600         10  PL-REGION                PIC X(08).                          
001700         10  PL-FAMILY                PIC X(10).                          
001800     05  PL-MIN-MARGIN-PCT            PIC V9(04).                         
001900     05  PL-CEILING-PCT               PIC 9V9(04).                        
002000     05  FILLER                       PIC X(03).                          
002100                                                                          
