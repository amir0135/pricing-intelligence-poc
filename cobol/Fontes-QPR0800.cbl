000100******************************************************************        
000200* PROGRAM........: QPR0800                                                
000300* INSTALLATION...: GLOBAL COMMERCIAL SYSTEMS - PRICING DIVISION           
000400* AUTHOR.........: D. OKONKWO                                             
000500* DATE-WRITTEN...: 2004-08-30                                             
000600* SECURITY.......: STANDARD - BATCH, NO ONLINE ACCESS                     
000700* PURPOSE........: ENTERPRISE STRATEGY ADJUSTER.  CALLED BY               
000800*                  QPR0000 FOR EVERY QUOTE WHOSE PRICING                  
000900*                  STRATEGY IS NOT VALUE-BASED.  APPLIES A                
001000*                  STRATEGY MULTIPLIER TO THE TARGET PRICE,               
001100*                  COMPUTES A PRICE RANGE AND MARGIN ANALYSIS,            
001200*                  ASSESSES RISK FROM CUSTOMER TIER AND URGENCY,          
001300*                  AND RETURNS A BUSINESS RATIONALE CODE.                 
001400******************************************************************        
001500* CHANGE LOG:                                                             
001600*   2004-08-30 - D.OKONKWO   - CR-3340 - INITIAL RELEASE.                 
001700*   2009-05-14 - D.OKONKWO   - CR-3880 - ADDED DEAL-PRESSURE RISK         
001800*                              FACTOR FOR CRITICAL URGENCY DEALS.         
001900*   2015-01-22 - T.ABARA     - CR-4422 - CORRECTED THE MARGIN %           
002000*                              BASE TO THE ADJUSTED PRICE RATHER          
002100*                              THAN THE ORIGINAL TARGET PRICE.            
002200******************************************************************        
002300 IDENTIFICATION DIVISION.                                                 
002400 PROGRAM-ID.    QPR0800.                                                  
002500 AUTHOR.        D. OKONKWO.                                               
002600 INSTALLATION.  GLOBAL COMMERCIAL SYSTEMS - PRICING DIVISION.             
002700 DATE-WRITTEN.  2004-08-30.                                               
002800 DATE-COMPILED.                                                           
002900 SECURITY.      STANDARD - BATCH, NO ONLINE ACCESS.                       
003000*                                                                         
003100 ENVIRONMENT DIVISION.                                                    
003200 CONFIGURATION SECTION.                                                   
003300 SPECIAL-NAMES.                                                           
003400     C01 IS TOP-OF-FORM.                                                  
003500*                                                                         
003600 DATA DIVISION.                                                           
003700 WORKING-STORAGE SECTION.                                                 
003800*                                                                         
003900 01  WS-AREA-CALCULO.                                                     
004000     05  WS-MULTIPLICADOR             PIC 9V99.                           
004100     05  WS-FATOR-RISCO               PIC X(01) VALUE "N".                
004200         88  WS-TEM-RISCO             VALUE "S".                          
004300     05  FILLER                       PIC X(02).                          
004400*                                                                         
004500 01  WS-AREA-CALCULO-R REDEFINES WS-AREA-CALCULO.                         
004600     05  WS-MULTIPLICADOR-R           PIC 9(03).                          
004700     05  FILLER                       PIC X(01).                          
004800     05  FILLER                       PIC X(02).                          
004900*                                                                         
005000 01  WS-AREA-PRECOS.                                                      
005100     05  WS-ADJ-CALC                  PIC 9(07)V99.                       
005200     05  WS-ADJ-CALC-R REDEFINES WS-ADJ-CALC.                             
005300         10  FILLER                   PIC 9(05).                          
005400         10  WS-ADJ-CALC-CENTAVOS     PIC 9(02)V99.                       
005500     05  WS-CONTRIB-CALC              PIC S9(09)V99.                      
005600     05  WS-CONTRIB-CALC-R REDEFINES WS-CONTRIB-CALC.                     
005700         10  WS-CONTRIB-SINAL         PIC X(01).                          
005800         10  FILLER                   PIC 9(10).                          
005900*                                                                         
006000 LINKAGE SECTION.                                                         
006100*                                                                         
006200 01  LK-AREA-ENTERPRISE.                                                  
006300     05  LK-TARGET-PRICE              PIC 9(07)V99.                       
006400     05  LK-COGS-AMT                  PIC 9(07)V99.                       
006500     05  LK-P-WIN                     PIC V999.                           
006600     05  LK-QUANTITY                  PIC 9(05).                          
006700     05  LK-PRICING-STRATEGY          PIC X(01).                          
006800         88  LK-STRAT-PREMIUM         VALUE "P".                          
006900         88  LK-STRAT-PENETRATION     VALUE "N".                          
007000         88  LK-STRAT-COMPETITIVE     VALUE "C".                          
007100         88  LK-STRAT-VALUE-BASED     VALUE "V".                          
007200     05  LK-CUSTOMER-TIER             PIC X(01).                          
007300         88  LK-TIER-SMB              VALUE "S".                          
007400     05  LK-URGENCY                   PIC X(01).                          
007500         88  LK-URG-CRITICAL          VALUE "C".                          
007600     05  LK-ADJUSTED-PRICE            PIC 9(07)V99.                       
007700     05  LK-MIN-PRICE                 PIC 9(07)V99.                       
007800     05  LK-MAX-PRICE                 PIC 9(07)V99.                       
007900     05  LK-OPTIMAL-PRICE             PIC 9(07)V99.                       
008000     05  LK-MARGIN-PCT                PIC S9(02)V9999.                    
008100     05  LK-EXPECTED-MARGIN-PCT       PIC S9(02)V9999.                    
008200     05  LK-CONTRIBUTION              PIC S9(09)V99.                      
008300     05  LK-RISK-LEVEL                PIC X(06).                          
008400     05  LK-RATIONALE                 PIC X(20).                          
008500*                                                                         
008600 PROCEDURE DIVISION USING LK-AREA-ENTERPRISE.                             
008700*                                                                         
008800 P000-PRINCIPAL.                                                          
008900*                                                                         
009000     PERFORM P100-AJUSTA-PRECO    THRU P100-FIM.                          
009100     PERFORM P200-CALCULA-MARGEM  THRU P200-FIM.                          
009200     PERFORM P300-AVALIA-RISCO    THRU P300-FIM.                          
009300     PERFORM P400-MONTA-RACIONAL  THRU P400-FIM.                          
009400*                                                                         
009500     GOBACK.                                                              
009600*-----------------------------------------------------------------        
009700* STRATEGY MULTIPLIER: PREMIUM 1.20; PENETRATION 0.80;                    
009800* COMPETITIVE 1.00; VALUE-BASED (DEFAULT) 1.10.                           
009900*-----------------------------------------------------------------        
010000 P100-AJUSTA-PRECO.                                                       
010100*                                                                         
010200     IF LK-STRAT-PREMIUM                                                  
010300         MOVE 1.20 TO WS-MULTIPLICADOR                                    
010400     ELSE                                                                 
010500         IF LK-STRAT-PENETRATION                                          
010600             MOVE .80 TO WS-MULTIPLICADOR                                 
010700         ELSE                                                             
010800             IF LK-STRAT-COMPETITIVE                                      
010900                 MOVE 1.00 TO WS-MULTIPLICADOR                            
011000             ELSE                                                         
011100                 MOVE 1.10 TO WS-MULTIPLICADOR                            
011200             END-IF                                                       
011300         END-IF                                                           
011400     END-IF.                                                              
011500*                                                                         
011600     COMPUTE LK-ADJUSTED-PRICE ROUNDED =                                  
011700             LK-TARGET-PRICE * WS-MULTIPLICADOR.                          
011800*                                                                         
011900     COMPUTE LK-MIN-PRICE ROUNDED = LK-ADJUSTED-PRICE * .85.              
012000     COMPUTE LK-MAX-PRICE ROUNDED = LK-ADJUSTED-PRICE * 1.15.             
012100     MOVE LK-ADJUSTED-PRICE TO LK-OPTIMAL-PRICE.                          
012200*                                                                         
012300 P100-FIM.                                                                
012400     EXIT.                                                                
012500*-----------------------------------------------------------------        
012600* MARGIN % = (ADJUSTED - COGS)/ADJUSTED; EXPECTED MARGIN % =              
012700* MARGIN % * P-WIN; CONTRIBUTION = (ADJUSTED - COGS) * QUANTITY.          
012800*-----------------------------------------------------------------        
012900 P200-CALCULA-MARGEM.                                                     
013000*                                                                         
013100     IF LK-ADJUSTED-PRICE > ZERO                                          
013200         COMPUTE LK-MARGIN-PCT ROUNDED =                                  
013300             (LK-ADJUSTED-PRICE - LK-COGS-AMT) / LK-ADJUSTED-PRICE        
013400     ELSE                                                                 
013500         MOVE ZERO TO LK-MARGIN-PCT                                       
013600     END-IF.                                                              
013700*                                                                         
013800     COMPUTE LK-EXPECTED-MARGIN-PCT ROUNDED =                             
013900             LK-MARGIN-PCT * LK-P-WIN.                                    
014000*                                                                         
014100     COMPUTE LK-CONTRIBUTION ROUNDED =                                    
014200             (LK-ADJUSTED-PRICE - LK-COGS-AMT) * LK-QUANTITY.             
014300*                                                                         
014400 P200-FIM.                                                                
014500     EXIT.                                                                
014600*-----------------------------------------------------------------        
014700* RISK FACTORS: CUSTOMER TIER SMB -> CUSTOMER-SIZE; URGENCY               
014800* CRITICAL -> DEAL-PRESSURE.  OVERALL RISK LOW IF NO FACTORS,             
014900* ELSE MEDIUM (THE INDIVIDUAL FACTOR CODES THEMSELVES ARE NOT             
015000* CARRIED BACK TO THE CALLER - ONLY THE OVERALL LEVEL, WHICH IS           
015100* ALL THE RECOMMENDATION RECORD HAS ROOM FOR).                            
015200*-----------------------------------------------------------------        
015300 P300-AVALIA-RISCO.                                                       
015400*                                                                         
015500     MOVE "N" TO WS-FATOR-RISCO.                                          
015600*                                                                         
015700     IF LK-TIER-SMB                                                       
015800         MOVE "S" TO WS-FATOR-RISCO                                       
015900     END-IF.                                                              
016000*                                                                         
016100     IF LK-URG-CRITICAL                                                   
016200         MOVE "S" TO WS-FATOR-RISCO                                       
016300     END-IF.                                                              
016400*                                                                         
016500     IF WS-TEM-RISCO                                                      
016600         MOVE "MEDIUM" TO LK-RISK-LEVEL                                   
016700     ELSE                                                                 
016800         MOVE "LOW"    TO LK-RISK-LEVEL                                   
016900     END-IF.                                                              
017000*                                                                         
017100 P300-FIM.                                                                
017200     EXIT.                                                                
017300*-----------------------------------------------------------------        
017400* RATIONALE BY MARGIN %: > 0.30 STRONG MARGIN; > 0.15 HEALTHY             
017500* MARGIN; ELSE COMPETITIVE MARGIN.                                        
017600*-----------------------------------------------------------------        
017700 P400-MONTA-RACIONAL.                                                     
017800*                                                                         
017900     IF LK-MARGIN-PCT > .3000                                             
018000         MOVE "STRONG MARGIN"      TO LK-RATIONALE                        
018100     ELSE                                                                 
018200         IF LK-MARGIN-PCT > .1500                                         
018300             MOVE "HEALTHY MARGIN"     TO LK-RATIONALE                    
018400         ELSE                                                             
018500             MOVE "COMPETITIVE MARGIN" TO LK-RATIONALE                    
018600         END-IF                                                           
018700     END-IF.                                                              
018800*                                                                         
018900 P400-FIM.                                                                
019000     EXIT.                                                                
019100*                                                                         
019200 END PROGRAM QPR0800.                                                     
019300                                                                          
